000100*****************************************************************
000200* COPYBOOK    : LGTAB01                                          *
000300* APLICACION  : LIGAS RECREATIVAS                                *
000400* DESCRIPCION : TABLA EN MEMORIA DE LA LIGA: EQUIPOS, Y POR      *
000500*             : CADA EQUIPO SUS JUGADORES, Y POR CADA JUGADOR    *
000600*             : SUS PERIODOS DE DISPONIBILIDAD DECLARADOS. SE    *
000700*             : CONSERVA EL ORDEN DE PRIMERA APARICION (NO SE    *
000800*             : ORDENA). CARGADA POR LGDISP01, SECCION 280.      *
000900*****************************************************************
001000*
001100*    LIMITES DE LA TABLA (VER REQ-0112): 30 EQUIPOS, 20
001200*    JUGADORES POR EQUIPO, 15 PERIODOS POR JUGADOR. SI EL
001300*    ARCHIVO DE ENTRADA EXCEDE ALGUNO DE ESTOS LIMITES EL
001400*    PROGRAMA ABORTA (VER LGDISP01, PARRAFOS 281/282/284).
001500*
001600*    LOS TRES NIVELES DE LA TABLA (EQUIPO/JUGADOR/PERIODO) SE
001700*    RECORREN SIEMPRE CON LOS MISMOS TRES INDICES WKS-I, WKS-J Y
001800*    WKS-K, NUNCA CON SUBINDICES NUMERICOS SUELTOS.
001900*
002000 01  WKS-TABLA-LIGA.
002100*    NUMERO DE EQUIPOS ACTUALMENTE CARGADOS; LO MANTIENE
002200*    281-BUSCA-O-CREA-EQUIPO EN LGDISP01.
002300     05  WKS-NUM-EQUIPOS         PIC S9(04) COMP VALUE ZERO.
002400     05  FILLER                  PIC X(04).
002500*    TABLA DE EQUIPOS DE LA LIGA, EN ORDEN DE PRIMERA APARICION
002600*    EN LGENT.
002700     05  WKS-EQUIPO OCCURS 30 TIMES INDEXED BY WKS-I.
002800*        NOMBRE DEL EQUIPO, TAL COMO VIENE EN EL PRIMER CAMPO
002900*        DE LGENT (WKS-CE-EQUIPO).
003000         10  EQU-NOMBRE              PIC X(20).
003100*        NUMERO DE JUGADORES CARGADOS PARA ESTE EQUIPO; LO
003200*        MANTIENE 282-BUSCA-O-CREA-JUGADOR.
003300         10  EQU-NUM-JUGADORES       PIC S9(04) COMP VALUE ZERO.
003400         10  FILLER                  PIC X(04).
003500*        JUGADORES DEL EQUIPO, EN ORDEN DE PRIMERA APARICION.
003600         10  EQU-JUGADOR OCCURS 20 TIMES INDEXED BY WKS-J.
003700*            NOMBRE DEL JUGADOR (WKS-CE-JUGADOR).
003800             15  JUG-NOMBRE              PIC X(20).
003900*            NUMERO DE PERIODOS DE DISPONIBILIDAD DECLARADOS
004000*            PARA ESTE JUGADOR; LO MANTIENE 284-AGREGA-PERIODO.
004100             15  JUG-NUM-PERIODOS      PIC S9(04) COMP VALUE ZERO.
004200             15  FILLER                  PIC X(04).
004300*            PERIODOS DE DISPONIBILIDAD DEL JUGADOR. TABLA DE
004400*            LARGO VARIABLE (OCCURS DEPENDING ON) PORQUE UN
004500*            JUGADOR PUEDE DECLARAR DE 1 A 15 PERIODOS; ESTO
004600*            AHORRA ESPACIO FRENTE A UN OCCURS 15 FIJO PARA
004700*            CADA UNO DE LOS 20 JUGADORES DE CADA EQUIPO.
004800             15  JUG-PERIODO OCCURS 1 TO 15 TIMES
004900                             DEPENDING ON JUG-NUM-PERIODOS
005000                             INDEXED BY WKS-K.
005100*                ZONA HORARIA DEL PERIODO, YA NORMALIZADA (CON
005200*                GUION BAJO EN LUGAR DE ESPACIO, REQ-0201).
005300                 20  PER-ZONA                PIC X(30).
005400*                DIA DE LA SEMANA (MON..SUN).
005500                 20  PER-DIA                 PIC X(03).
005600*                HORA Y MINUTO DE INICIO DEL PERIODO (00-23,
005700*                00-59).
005800                 20  PER-HORA-DESDE          PIC 9(02).
005900                 20  PER-MIN-DESDE           PIC 9(02).
006000*                HORA Y MINUTO DE FIN DEL PERIODO. UN VALOR DE
006100*                24:00 SIGNIFICA FIN DEL DIA (REQ-0388); NUNCA
006200*                SE GUARDA 00:00 EN ESTOS DOS CAMPOS.
006300                 20  PER-HORA-HASTA          PIC 9(02).
006400                 20  PER-MIN-HASTA           PIC 9(02).
006500*                NIVEL DE DISPONIBILIDAD DEL PERIODO: 1=NO,
006600*                2=MAYBE, 3=YES (TABLA DE NIVELES DE LGCTE01).
006700                 20  PER-NIVEL               PIC 9(01).
006800                 20  FILLER                  PIC X(05).
