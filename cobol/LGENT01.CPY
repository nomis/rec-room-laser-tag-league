000100*****************************************************************
000200* COPYBOOK    : LGENT01                                          *
000300* APLICACION  : LIGAS RECREATIVAS                                *
000400* DESCRIPCION : CAMPOS DE ENTRADA DEL ARCHIVO DE DISPONIBILIDAD  *
000500*             : (LGENT), YA DESDOBLADOS POR EL UNSTRING, MAS EL  *
000600*             : AREA DE ARRASTRE (CARRY-FORWARD) DEL REGISTRO    *
000700*             : ANTERIOR. VER LGDISP01, PARRAFOS 220 A 260.      *
000800*****************************************************************
000900*
001000*    EL UNSTRING DE 220-DESDOBLA-CAMPOS PARTE CADA RENGLON DE
001100*    LGENT POR COMAS EN LOS SIETE CAMPOS DE ABAJO, EN EL MISMO
001200*    ORDEN EN QUE APARECEN EN EL ARCHIVO (EQUIPO, JUGADOR, ZONA,
001300*    DIA, DESDE, HASTA, DISPONIBLE).
001400*
001500 01  WKS-CAMPOS-ENTRADA.
001600*    NOMBRE DEL EQUIPO. PUEDE VENIR EN BLANCO (SE ARRASTRA DEL
001700*    REGISTRO ANTERIOR, VER WKS-ARR-EQUIPO MAS ABAJO).
001800     05  WKS-CE-EQUIPO           PIC X(20).
001900*    NOMBRE DEL JUGADOR. TAMBIEN ARRASTRABLE.
002000     05  WKS-CE-JUGADOR          PIC X(20).
002100*    ZONA HORARIA IANA DEL JUGADOR (FORMATO REGION/CIUDAD).
002200*    ARRASTRABLE. LA LISTA DE VALORES DE 88 CUBRE LAS DIEZ
002300*    ZONAS SOPORTADAS POR EL SISTEMA (REQ-0201); CUALQUIER
002400*    OTRA ZONA SE RECHAZA EN 253-VALIDA-ZONA.
002500     05  WKS-CE-ZONA             PIC X(30).
002600         88  ZONA-VALIDA             VALUE
002700             'Europe/London                 '
002800             'America/New_York              '
002900             'America/Chicago               '
003000             'America/Denver                '
003100             'America/Los_Angeles           '
003200             'Europe/Paris                  '
003300             'Europe/Berlin                 '
003400             'Asia/Tokyo                    '
003500             'Australia/Sydney              '
003600             'America/Sao_Paulo             '.
003700*    DIA DE LA SEMANA, ABREVIADO A TRES LETRAS EN INGLES
003800*    (MON..SUN), TAL COMO LO TRAE EL ARCHIVO. ARRASTRABLE.
003900     05  WKS-CE-DIA              PIC X(03).
004000         88  DIA-VALIDO              VALUE
004100             'Mon' 'Tue' 'Wed' 'Thu' 'Fri' 'Sat' 'Sun'.
004200*    HORA DE INICIO DEL PERIODO, FORMATO HH:MM. NO SE ARRASTRA
004300*    (VER BANNER DE WKS-ARRASTRE). LA REDEFINES DE ABAJO LA
004400*    DESCOMPONE PARA VALIDAR HH Y MM POR SEPARADO EN
004500*    255-VALIDA-HORA-DESDE.
004600     05  WKS-CE-DESDE            PIC X(05).
004700     05  WKS-CE-DESDE-R REDEFINES WKS-CE-DESDE.
004800         10  WKS-CE-DESDE-HH         PIC 9(02).
004900         10  WKS-CE-DESDE-SEP        PIC X(01).
005000         10  WKS-CE-DESDE-MM         PIC 9(02).
005100*    HORA DE FIN DEL PERIODO, MISMO FORMATO Y MISMO TRATAMIENTO
005200*    QUE WKS-CE-DESDE (VER 256-VALIDA-HORA-HASTA).
005300     05  WKS-CE-HASTA            PIC X(05).
005400     05  WKS-CE-HASTA-R REDEFINES WKS-CE-HASTA.
005500         10  WKS-CE-HASTA-HH         PIC 9(02).
005600         10  WKS-CE-HASTA-SEP        PIC X(01).
005700         10  WKS-CE-HASTA-MM         PIC 9(02).
005800*    DISPONIBILIDAD DECLARADA POR EL JUGADOR PARA ESTE PERIODO.
005900*    SE GUARDA CON EL RELLENO A 5 POSICIONES QUE TRAE EL
006000*    ARCHIVO ('No   ', 'Maybe' O 'Yes  ') PARA QUE LA LISTA DE
006100*    VALORES DE 88 COMPARE POSICION A POSICION.
006200     05  WKS-CE-DISPONIBLE       PIC X(05).
006300         88  DISPONIBLE-VALIDO       VALUE 'No   ' 'Maybe'
006400                                            'Yes  '.
006500*    --> WKS-CE-EXTRA SIRVE UNICAMENTE PARA DETECTAR UN OCTAVO
006600*        CAMPO; SI EL UNSTRING LO LLENA, LA LINEA TRAE MAS DE
006700*        7 CAMPOS Y SE RECHAZA EN 220-DESDOBLA-CAMPOS.
006800     05  WKS-CE-EXTRA            PIC X(20).
006900*    RELLENO HASTA COMPLETAR EL AREA DE TRABAJO.
007000     05  FILLER                  PIC X(10).
007100*
007200*****************************************************************
007300* AREA DE ARRASTRE: ULTIMOS VALORES NO EN BLANCO LEIDOS, PARA    *
007400* EL RELLENO (CARRY-FORWARD) DE CAMPOS EN BLANCO DEL SIGUIENTE   *
007500* REGISTRO. TIME-FROM Y TIME-TO NUNCA SE ARRASTRAN.              *
007600*****************************************************************
007700*
007800*    240-ARRASTRA-CAMPOS (LGDISP01) ACTUALIZA ESTOS CINCO
007900*    CAMPOS DESPUES DE VALIDAR CADA REGISTRO, Y 230-APLICA-
008000*    ARRASTRE LOS COPIA DE VUELTA A WKS-CAMPOS-ENTRADA CUANDO
008100*    EL CAMPO CORRESPONDIENTE VINO EN BLANCO.
008200*
008300 01  WKS-ARRASTRE.
008400*    ULTIMO EQUIPO NO EN BLANCO LEIDO.
008500     05  WKS-ARR-EQUIPO          PIC X(20) VALUE SPACES.
008600*    ULTIMO JUGADOR NO EN BLANCO LEIDO.
008700     05  WKS-ARR-JUGADOR         PIC X(20) VALUE SPACES.
008800*    ULTIMA ZONA HORARIA NO EN BLANCO LEIDA.
008900     05  WKS-ARR-ZONA            PIC X(30) VALUE SPACES.
009000*    ULTIMO DIA NO EN BLANCO LEIDO.
009100     05  WKS-ARR-DIA             PIC X(03) VALUE SPACES.
009200*    ULTIMA DISPONIBILIDAD NO EN BLANCO LEIDA.
009300     05  WKS-ARR-DISPONIBLE      PIC X(05) VALUE SPACES.
009400*    RELLENO HASTA COMPLETAR EL AREA DE ARRASTRE.
009500     05  FILLER                  PIC X(19) VALUE SPACES.
