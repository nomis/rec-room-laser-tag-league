000100*****************************************************************
000200* FECHA        : 14/03/1994                                     *
000300* PROGRAMADOR  : M. CASTILLO (MCC)                              *
000400* APLICACION   : LIGAS RECREATIVAS                               *
000500* PROGRAMA     : LGDISP01                                        *
000600* TIPO         : BATCH                                           *
000700* DESCRIPCION  : CARGA Y VALIDA EL ARCHIVO DE DISPONIBILIDAD DE  *
000800*              : JUGADORES POR EQUIPO (LGENT), CONSTRUYE LA      *
000900*              : TABLA DE LIGA EN MEMORIA, CALCULA LA            *
001000*              : DISPONIBILIDAD DE CADA EQUIPO PARA UN INSTANTE  *
001100*              : CANDIDATO Y EMITE EL LISTADO DE EQUIPOS,        *
001200*              : JUGADORES Y HORARIOS (LGRPT).                   *
001300* ARCHIVOS     : LGENT = ENTRADA,  LGRPT = SALIDA                *
001400* ACCION (ES)  : C = CARGA, CALCULO Y LISTADO                    *
001500* INSTALADO    : DD/MM/AAAA                                      *
001600* BPM/RATIONAL : 114402                                          *
001700* NOMBRE       : DISPONIBILIDAD SEMANAL POR EQUIPO               *
001800*****************************************************************
001900* MODIFICACIONES:                                                *
002000*****************************************************************
002100* 14/03/1994 MCC REQ-0112 VERSION INICIAL: CARGA Y VALIDACION
002200*                         DEL ARCHIVO DE DISPONIBILIDAD.
002300* 02/04/1994 MCC REQ-0119 SE AGREGA EL LISTADO DE EQUIPOS Y
002400*                         JUGADORES (SECCION 700).
002500* 20/06/1994 JAG REQ-0140 SE IMPLEMENTA EL ARRASTRE (CARRY
002600*                         FORWARD) DE CAMPOS EN BLANCO.
002700* 09/01/1995 JAG REQ-0201 CORRECCION: EL CAMPO ZONA NO
002800*                         SUSTITUIA ESPACIOS POR GUION BAJO.
002900* 30/08/1995 RSL REQ-0255 SE AGREGA VALIDACION DE DIA DE LA
003000*                         SEMANA (MON..SUN).
003100* 14/02/1996 RSL REQ-0301 AJUSTE EN EL CALCULO DEL NIVEL DE
003200*                         DISPONIBILIDAD ACUMULADO POR EQUIPO.
003300* 05/11/1996 MCC REQ-0344 SE AGREGA LA SECCION DE ESTADISTICAS
003400*                         AL FINAL DEL PROCESO.
003500* 19/05/1997 JAG REQ-0388 SE NORMALIZA LA HORA DE FIN 00:00 A
003600*                         24:00 (FIN DEL DIA).
003700* 02/09/1998 MCC REQ-0410 REVISION Y2K: SE REVISARON TODOS LOS
003800*                         CAMPOS DE FECHA DEL PROGRAMA; ESTE
003900*                         PROGRAMA NO MANEJA FECHAS CON SIGLO.
004000* 11/01/1999 RSL REQ-0433 REVISION Y2K FINAL: SE CONFIRMA QUE
004100*                         EL PROGRAMA NO REQUIERE CAMBIOS DE
004200*                         SIGLO. CIERRE DE PROYECTO Y2K.
004300* 27/10/1999 JAG REQ-0455 SE AMPLIA LA TABLA DE ZONAS HORARIAS
004400*                         VALIDAS DE LGCTE01.
004500* 08/03/2000 MCC REQ-0480 SE AGREGA EL CALCULO DE DISPONIBILIDAD
004600*                         POR EQUIPO (SECCION 600/650).
004700* 16/07/2001 RSL REQ-0512 SE ACEPTA EL INSTANTE CANDIDATO DESDE
004800*                         SYSIN (VER 610-ACEPTA-CANDIDATO).
004900* 25/02/2002 JAG REQ-0540 CORRECCION: EL MINIMO DE 4 JUGADORES
005000*                         NO CONSIDERABA JUGADORES DUPLICADOS.
005100* 04/11/2003 MCC REQ-0567 SE DOCUMENTA QUE EL RESULTADO POR
005200*                         EQUIPO AUN NO SE IMPRIME (VER 650).
005300* 30/06/2005 RSL REQ-0599 MANTENIMIENTO MENOR: SE AMPLIA EL
005400*                         FILLER DE LA TABLA DE PERIODOS.
005500* 21/11/2005 MCC REQ-0611 SE AMPLIA LA BITACORA DE COMENTARIOS DE
005600*                         TODO EL PROGRAMA A PEDIDO DE AUDITORIA
005700*                         DE SISTEMAS (ACTA 2005-118).
005800* 09/02/2006 JAG REQ-0623 210-LEE-LGENT PASA A DESPACHAR POR
005900*                         FS-LGENT (EVALUATE 0/10/OTHER) EN
006000*                         LUGAR DE SOLO AT END; UN ERROR FISICO
006100*                         DE LECTURA ABORTABA SIN AVISO. SE
006200*                         AGREGA REVISION DE FS-LGRPT DESPUES DE
006300*                         CADA WRITE EN 710/720/730 POR EL MISMO
006400*                         MOTIVO (HALLAZGO DE AUDITORIA DE
006500*                         SISTEMAS, ACTA 2006-004).
006600* 14/08/2006 RSL REQ-0641 SE ESTANDARIZA EL CIERRE DE TODAS LAS
006700*                         SECCIONES DEL PROGRAMA AL FORMATO
006800*                         <NOMBRE>-E. EXIT. QUE YA USA EL RESTO
006900*                         DE LA CASA (VER MORAS1, MIGRACFS); SE
007000*                         ELIMINAN LOS PARRAFOS NUMERICOS SUELTOS
007100*                         QUE VENIAN DESDE LA VERSION INICIAL.
007200*                         DE PASO SE DEVUELVEN 251 A 254 A CUATRO
007300*                         PERFORM INDEPENDIENTES, CADA UNO CON SU
007400*                         PROPIO GO TO, IGUAL QUE 255/256/257;
007500*                         EL PERFORM...THRU QUE LAS UNIFICABA NO
007600*                         ES EL ESTILO DE LA CASA Y SE QUITA
007700*                         (HALLAZGO DE AUDITORIA DE SISTEMAS,
007800*                         ACTA 2006-071).
007900*****************************************************************
008000 IDENTIFICATION DIVISION.
008100 PROGRAM-ID. LGDISP01.
008200 AUTHOR. M. CASTILLO.
008300 INSTALLATION. SISTEMAS CORPORATIVOS - DEPTO. DESARROLLO BATCH.
008400 DATE-WRITTEN. 14/03/1994.
008500 DATE-COMPILED.
008600 SECURITY. CONFIDENCIAL - USO INTERNO.
008700*
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000 SOURCE-COMPUTER. IBM-370.
009100 OBJECT-COMPUTER. IBM-370.
009200 SPECIAL-NAMES.
009300     SWITCH-1 IS WKS-MODO-DETALLE
009400         ON STATUS IS SI-DETALLE
009500         OFF STATUS IS NO-DETALLE.
009600*
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900     SELECT LGENT ASSIGN TO LGENT
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS FS-LGENT.
010200     SELECT LGRPT ASSIGN TO LGRPT
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS FS-LGRPT.
010500*
010600 DATA DIVISION.
010700 FILE SECTION.
010800 FD  LGENT
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 100 CHARACTERS.
011100 01  REG-LGENT01.
011200     05  LGE-LINEA               PIC X(100).
011300*
011400 FD  LGRPT
011500     LABEL RECORDS ARE OMITTED
011600     RECORD CONTAINS 100 CHARACTERS.
011700 01  LINEA-LISTADO                PIC X(100).
011800*
011900 WORKING-STORAGE SECTION.
012000*
012100 77  FS-LGENT                    PIC 9(02) VALUE ZERO.
012200 77  FS-LGRPT                    PIC 9(02) VALUE ZERO.
012300 77  WKS-NIVEL-JUGADOR           PIC 9(01) VALUE ZERO.
012400*
012500     COPY LGCTE01.
012600     COPY LGENT01.
012700     COPY LGTAB01.
012800     COPY LGRPT01.
012900*
013000 01  WKS-INDICADORES.
013100     05  WKS-FIN-LGENT-SW        PIC X(01) VALUE 'N'.
013200         88  WKS-FIN-LGENT               VALUE 'S'.
013300     05  WKS-ENCABEZADO-SW       PIC X(01) VALUE 'N'.
013400         88  WKS-ENCABEZADO-VISTO        VALUE 'S'.
013500     05  WKS-ABORTO-SW           PIC X(01) VALUE 'N'.
013600         88  WKS-CARGA-ABORTADA          VALUE 'S'.
013700     05  WKS-CAMPOS-OK-SW        PIC X(01) VALUE 'N'.
013800         88  WKS-CAMPOS-OK               VALUE 'S'.
013900     05  WKS-EQUIPO-ENC-SW       PIC X(01) VALUE 'N'.
014000         88  WKS-EQUIPO-ENCONTRADO       VALUE 'S'.
014100     05  WKS-JUGADOR-ENC-SW      PIC X(01) VALUE 'N'.
014200         88  WKS-JUGADOR-ENCONTRADO      VALUE 'S'.
014300     05  WKS-PERIODO-DUP-SW      PIC X(01) VALUE 'N'.
014400         88  WKS-PERIODO-DUPLICADO       VALUE 'S'.
014500     05  FILLER                  PIC X(13) VALUE SPACES.
014600*
014700 01  WKS-CONTADORES.
014800     05  WKS-NUM-LINEA           PIC S9(06) COMP VALUE ZERO.
014900     05  WKS-CONTADOR-CAMPOS     PIC S9(02) COMP VALUE ZERO.
015000     05  WKS-LARGO-CAMPO         PIC S9(02) COMP VALUE ZERO.
015100     05  WKS-LARGO-ZONA          PIC S9(02) COMP VALUE ZERO.
015200     05  WKS-IDX                 PIC S9(02) COMP VALUE ZERO.
015300     05  WKS-N                   PIC S9(02) COMP VALUE ZERO.
015400     05  WKS-LIGA-EQUIPOS-DISP   PIC S9(04) COMP VALUE ZERO.
015500     05  FILLER                  PIC X(06) VALUE SPACES.
015600*
015700 01  WKS-PERIODO-TEMP.
015800     05  WKS-PT-ZONA             PIC X(30).
015900     05  WKS-PT-DIA              PIC X(03).
016000     05  WKS-PT-HORA-DESDE       PIC 9(02).
016100     05  WKS-PT-MIN-DESDE        PIC 9(02).
016200     05  WKS-PT-HORA-HASTA       PIC 9(02).
016300     05  WKS-PT-MIN-HASTA        PIC 9(02).
016400     05  WKS-PT-NIVEL            PIC 9(01).
016500     05  FILLER                  PIC X(05).
016600*
016700 01  WKS-FORMATO-HORA.
016800     05  WKS-HORA-HH             PIC 99.
016900     05  FILLER                  PIC X VALUE ':'.
017000     05  WKS-HORA-MM             PIC 99.
017100*
017200*    INSTANTE CANDIDATO PARA EL CALCULO DE DISPONIBILIDAD POR
017300*    EQUIPO, RECIBIDO DEL OPERADOR EN SYSIN (REQ-0512), FORMATO
017400*    DIA (MON..SUN) + HORA DE 4 DIGITOS (HHMM, SIN DOS PUNTOS).
017500*
017600 01  LK-CANDIDATO.
017700     05  LK-CAND-DIA             PIC X(03).
017800     05  LK-CAND-HORA-N          PIC 9(04).
017900     05  FILLER                  PIC X(04).
018000 01  LK-CANDIDATO-R REDEFINES LK-CANDIDATO.
018100     05  LK-CAND-DIA-R           PIC X(03).
018200     05  LK-CAND-HORA-HH         PIC 9(02).
018300     05  LK-CAND-HORA-MM         PIC 9(02).
018400     05  FILLER                  PIC X(04).
018500*
018600 01  WKS-RESULTADO-EQUIPO.
018700     05  WKS-CONTEO-NIVEL        PIC S9(04) COMP OCCURS 3 TIMES.
018800     05  WKS-RES-NIVEL           PIC 9(01).
018900     05  WKS-RES-CANTIDAD        PIC S9(04) COMP.
019000     05  FILLER                  PIC X(04).
019100*
019200 01  WKS-VARIOS.
019300     05  WKS-MASCARA             PIC Z,ZZZ,ZZ9.
019400     05  FILLER                  PIC X(10) VALUE SPACES.
019500*
019600*
019700*NOTA DE AUDITORIA (REQ-0611): LAS AREAS ANTERIORES SE DEJAN TAL
019800*COMO FUERON DEFINIDAS EN LAS REQ CITADAS; NO SE AGREGAN CAMPOS
019900*NUEVOS EN ESTE MANTENIMIENTO, SOLO SE AMPLIA LA DOCUMENTACION DE
020000*LA DIVISION PROCEDURE.
020100*
020200*
020300 PROCEDURE DIVISION.
020400*
020500*****************************************************************
020600* CONTROL PRINCIPAL DEL PROCESO (REQ-0112).
020700*****************************************************************
020800 000-MAIN SECTION.
020900*    ABRE LOS ARCHIVOS Y REPITE LA CARGA DE UN REGISTRO DE LGENT
021000*    A LA VEZ HASTA FIN DE ARCHIVO O HASTA QUE ALGUNA VALIDACION
021100*    APAGUE EL PROCESO (WKS-CARGA-ABORTADA).
021200*    ABRE PRIMERO PARA QUE CUALQUIER ERROR DE E/S SE REPORTE ANTES
021300*    DE INTENTAR LEER O ESCRIBIR NADA.
021400     PERFORM 100-ABRE-ARCHIVOS
021500*    EL PERFORM UNTIL SE DETIENE EN CUANTO SE TERMINA LGENT O
021600*    CUALQUIER VALIDACION ENCIENDE WKS-CARGA-ABORTADA.
021700     PERFORM 200-CARGA-DISPONIBILIDAD
021800         UNTIL WKS-FIN-LGENT OR WKS-CARGA-ABORTADA
021900*    AMBAS CONDICIONES DE PARO SE REVISAN AL INICIO DE CADA
022000*    VUELTA, ANTES DE LEER OTRO REGISTRO.
022100*    SI SE LLEGO A FIN DE ARCHIVO SIN HABER VISTO NUNCA LA LINEA
022200*    DE ENCABEZADO, EL ARCHIVO SE CONSIDERA INVALIDO Y EL PROCESO
022300*    ABORTA AQUI MISMO, AUNQUE NINGUN REGISTRO HAYA FALLADO.
022400     IF NOT WKS-CARGA-ABORTADA
022500         IF NOT WKS-ENCABEZADO-VISTO
022600             DISPLAY 'Header record not found'
022700             MOVE 91 TO RETURN-CODE
022800             SET WKS-CARGA-ABORTADA TO TRUE
022900         END-IF
023000     END-IF
023100*    EL CALCULO DE DISPONIBILIDAD POR EQUIPO/LIGA Y EL LISTADO
023200*    SOLO SE EJECUTAN SI LA CARGA TERMINO SIN ABORTAR; SI ABORTO,
023300*    EL RETURN-CODE 91 YA QUEDO FIJADO POR LA SECCION QUE FALLO.
023400     IF NOT WKS-CARGA-ABORTADA
023500*    SE CALCULA LA DISPONIBILIDAD DE LIGA ANTES DE IMPRIMIR EL
023600*    LISTADO PARA QUE LAS ESTADISTICAS QUEDEN LISTAS AL LLEGAR A
023700*    800.
023800         PERFORM 650-CALCULA-DISPONIBILIDAD-LIGA
023900*    EL LISTADO SOLO SE ESCRIBE SI LA CARGA COMPLETA TERMINO SIN
024000*    ERRORES; UN ABORTO A MITAD DE ARCHIVO NO DEJA LGRPT PARCIAL.
024100         PERFORM 700-IMPRIME-LISTADO
024200     END-IF
024300*    LA SECCION DE ESTADISTICAS SE CORRE SIEMPRE, HAYA O NO
024400*    ABORTADO LA CARGA, PARA DEJAR CONSTANCIA EN EL LOG DE CUANTO
024500*    SE ALCANZO A PROCESAR (REQ-0344).
024600*    800-ESTADISTICAS SE CORRE INCLUSO SI HUBO ABORTO, PARA DEJAR
024700*    EL CONTEO PARCIAL EN EL LOG DEL JOB.
024800     PERFORM 800-ESTADISTICAS
024900*    LOS ARCHIVOS SE CIERRAN AL FINAL SIN IMPORTAR SI LA CARGA
025000*    TERMINO BIEN O ABORTO.
025100     PERFORM 900-CIERRA-ARCHIVOS
025200*    UNICO PUNTO DE SALIDA DEL PROGRAMA; EL RETURN-CODE YA QUEDO
025300*    FIJADO POR LA SECCION QUE HAYA FALLADO, SI ALGUNA FALLO.
025400     STOP RUN.
025500 000-MAIN-E. EXIT.
025600*
025700*****************************************************************
025800* APERTURA DE ARCHIVOS
025900*****************************************************************
026000 100-ABRE-ARCHIVOS SECTION.
026100*    SI LGENT O LGRPT NO ABREN, EL PROCESO NO PUEDE CONTINUAR;
026200*    SE DEJA EL RETURN-CODE EN 91 Y SE ENCIENDE EL SWITCH DE
026300*    ABORTO PARA QUE 000-MAIN NO INTENTE LEER NI ESCRIBIR NADA.
026400*    LGENT SE ABRE PRIMERO PORQUE ES EL ARCHIVO QUE MANDA EL RITMO
026500*    DEL PROCESO; SI FALLA, TAMPOCO TIENE CASO ABRIR LGRPT.
026600     OPEN INPUT LGENT
026700     IF FS-LGENT NOT = 0
026800*        EL VALOR DE FS-LGENT AYUDA AL OPERADOR A DIAGNOSTICAR SI
026900*        EL ARCHIVO NO EXISTE, ESTA BLOQUEADO U OTRO PROBLEMA DE
027000*        ASIGNACION.
027100         DISPLAY '*** ERROR AL ABRIR LGENT, FS: ' FS-LGENT
027200         MOVE 91 TO RETURN-CODE
027300         SET WKS-CARGA-ABORTADA TO TRUE
027400     END-IF
027500*    LGRPT SE ABRE EN MODO OUTPUT: SE REESCRIBE COMPLETO EN CADA
027600*    CORRIDA, NO SE ACUMULA DE UNA CORRIDA A OTRA.
027700     OPEN OUTPUT LGRPT
027800     IF FS-LGRPT NOT = 0
027900*        MISMO CRITERIO QUE PARA LGENT, AHORA SOBRE EL ARCHIVO DE
028000*        SALIDA.
028100         DISPLAY '*** ERROR AL ABRIR LGRPT, FS: ' FS-LGRPT
028200         MOVE 91 TO RETURN-CODE
028300         SET WKS-CARGA-ABORTADA TO TRUE
028400     END-IF
028500*    EL CONTADOR DE LINEA SE REINICIA AQUI Y VUELVE A REINICIARSE
028600*    EN 215-BUSCA-ENCABEZADO CUANDO SE ENCUENTRA EL ENCABEZADO,
028700*    PARA QUE LOS MENSAJES DE ERROR NUMEREN A PARTIR DE LOS DATOS.
028800*    EL CONTADOR ARRANCA EN CERO Y SE INCREMENTA UNA VEZ POR CADA
028900*    LINEA DE DATOS PROCESADA EN 200-CARGA-DISPONIBILIDAD.
029000     MOVE ZERO TO WKS-NUM-LINEA.
029100 100-ABRE-ARCHIVOS-E. EXIT.
029200*
029300*****************************************************************
029400* CARGA DEL ARCHIVO DE DISPONIBILIDAD (LGENT)
029500*****************************************************************
029600 200-CARGA-DISPONIBILIDAD SECTION.
029700*    LEE UN REGISTRO. SI ES FIN DE ARCHIVO, SALE DE LA SECCION Y
029800*    EL PERFORM UNTIL DE 000-MAIN TERMINA EL LAZO.
029900*    SE LEE UN REGISTRO POR VUELTA DEL PERFORM UNTIL DE 000-MAIN;
030000*    NO SE ADELANTA LECTURA (NO HAY LOOKAHEAD).
030100     PERFORM 210-LEE-LGENT
030200     IF WKS-FIN-LGENT
030300         GO TO 200-CARGA-DISPONIBILIDAD-E
030400     END-IF
030500*    MIENTRAS NO SE HAYA VISTO EL ENCABEZADO, CADA LINEA LEIDA SE
030600*    REVISA UNICAMENTE PARA VER SI ES EL ENCABEZADO; LAS LINEAS
030700*    ANTERIORES A EL SE DESCARTAN SIN VALIDAR (REQ-0112).
030800     IF NOT WKS-ENCABEZADO-VISTO
030900*    MIENTRAS NO APARECE EL ENCABEZADO, CADA VUELTA DEL LAZO
031000*    CONSUME UN REGISTRO SIN CONTARLO NI VALIDARLO.
031100         PERFORM 215-BUSCA-ENCABEZADO
031200         GO TO 200-CARGA-DISPONIBILIDAD-E
031300     END-IF
031400*    EL CONTADOR SOLO AVANZA PARA LINEAS DE DATOS, NUNCA PARA LA
031500*    LINEA DE ENCABEZADO NI PARA LAS LINEAS PREVIAS A ELLA.
031600     ADD 1 TO WKS-NUM-LINEA
031700*    EL DESDOBLAMIENTO EN 7 CAMPOS ES LA PRIMERA VALIDACION DE
031800*    FORMA; SI EL NUMERO DE CAMPOS NO ES EXACTAMENTE 7 EL
031900*    REGISTRO SE RECHAZA ANTES DE VALIDAR CUALQUIER CONTENIDO.
032000*    A PARTIR DE AQUI LA LINEA YA CUENTA COMO REGISTRO DE DATOS
032100*    PARA WKS-NUM-LINEA.
032200     PERFORM 220-DESDOBLA-CAMPOS
032300     IF NOT WKS-CAMPOS-OK
032400*        EL MENSAJE SE PARTE EN DOS LITERALES POR EL ANCHO DE
032500*        COLUMNA DEL FUENTE, PERO SE IMPRIME COMO UNA SOLA LINEA
032600*        EN SYSOUT.
032700         DISPLAY '*** INVALID RECORD ON LINE ' WKS-NUM-LINEA
032800             ': EXPECTED 7 FIELDS'
032900         MOVE 91 TO RETURN-CODE
033000         SET WKS-CARGA-ABORTADA TO TRUE
033100         GO TO 200-CARGA-DISPONIBILIDAD-E
033200     END-IF
033300*    EL ARRASTRE SE APLICA ANTES DE NORMALIZAR LA ZONA, PARA QUE
033400*    UNA ZONA ARRASTRADA TAMBIEN SE NORMALICE IGUAL QUE UNA
033500*    EXPLICITA.
033600     PERFORM 230-ARRASTRA-CAMPOS
033700*    LA ZONA SE NORMALIZA ANTES DE VALIDARLA CONTRA ZONA-VALIDA,
033800*    PORQUE LA TABLA DE ZONAS VALIDAS YA USA GUION BAJO.
033900     PERFORM 240-NORMALIZA-ZONA
034000*
034100*    VALIDACION DE TEAM, PLAYER, ZONA Y DIA: CADA UNA ES UN
034200*    PERFORM INDEPENDIENTE CON SU PROPIO GO TO A LA SALIDA DE
034300*    ESTA SECCION; CADA PARRAFO APAGA EL SWITCH DE ABORTO AL
034400*    ENTRAR Y LO PRENDE SOLO SI SU PROPIO CAMPO ES INVALIDO
034500*    (MISMO ESTILO QUE 255-257 MAS ABAJO).
034600     PERFORM 251-VALIDA-EQUIPO
034700     IF WKS-CARGA-ABORTADA
034800         GO TO 200-CARGA-DISPONIBILIDAD-E
034900     END-IF
035000     PERFORM 252-VALIDA-JUGADOR
035100     IF WKS-CARGA-ABORTADA
035200         GO TO 200-CARGA-DISPONIBILIDAD-E
035300     END-IF
035400     PERFORM 253-VALIDA-ZONA
035500     IF WKS-CARGA-ABORTADA
035600         GO TO 200-CARGA-DISPONIBILIDAD-E
035700     END-IF
035800     PERFORM 254-VALIDA-DIA
035900     IF WKS-CARGA-ABORTADA
036000         GO TO 200-CARGA-DISPONIBILIDAD-E
036100     END-IF
036200*
036300*    EL ARRASTRE SE GUARDA CON LOS CAMPOS YA VALIDADOS DE TEAM,
036400*    PLAYER, ZONA Y DIA, ANTES DE VALIDAR HORAS Y AVAILABLE, TAL
036500*    COMO LO PIDE REQ-0112 EN SU PUNTO E.
036600*    ESTE ES EL UNICO PUNTO DEL PROGRAMA DONDE SE ACTUALIZA WKS-
036700*    ARRASTRE; NINGUNA OTRA SECCION LO TOCA.
036800     PERFORM 260-GUARDA-ARRASTRE
036900*
037000*    VALIDACION DE HORA DESDE, HORA HASTA Y AVAILABLE; MISMA
037100*    FORMA QUE LAS CUATRO VALIDACIONES ANTERIORES, CADA UNA CON
037200*    SU PROPIO PERFORM Y SU PROPIO GO TO A LA SALIDA DE ESTA
037300*    SECCION.
037400     PERFORM 255-VALIDA-HORA-DESDE
037500     IF WKS-CARGA-ABORTADA
037600         GO TO 200-CARGA-DISPONIBILIDAD-E
037700     END-IF
037800*    SI 255 YA ABORTO, EL PERFORM ANTERIOR HABRIA SALTADO A
037900*    200-CARGA-DISPONIBILIDAD-E ANTES DE LLEGAR AQUI.
038000     PERFORM 256-VALIDA-HORA-HASTA
038100     IF WKS-CARGA-ABORTADA
038200         GO TO 200-CARGA-DISPONIBILIDAD-E
038300     END-IF
038400*    ULTIMA VALIDACION DE LA LINEA; SI PASA, EL REGISTRO QUEDA
038500*    COMPLETAMENTE VALIDADO.
038600     PERFORM 257-VALIDA-DISPONIBLE
038700     IF WKS-CARGA-ABORTADA
038800         GO TO 200-CARGA-DISPONIBILIDAD-E
038900     END-IF
039000*
039100*    CON TODOS LOS CAMPOS VALIDOS, SE ARMA EL PERIODO NORMALIZADO
039200*    Y SE GUARDA EN LA TABLA DE LIGA (EQUIPO/JUGADOR/PERIODO).
039300*    EN ESTE PUNTO LOS SIETE CAMPOS DE LA LINEA YA PASARON TODAS
039400*    LAS VALIDACIONES DE 251 A 257.
039500     PERFORM 270-PARSEA-HORAS
039600     PERFORM 280-NORMALIZA-Y-GUARDA.
039700 200-CARGA-DISPONIBILIDAD-E. EXIT.
039800*
039900*LECTURA FISICA DE UN REGISTRO DE LGENT. AL LLEGAR A FIN DE
040000*ARCHIVO ENCIENDE WKS-FIN-LGENT-SW (88 WKS-FIN-LGENT). EL
040100*DESPACHO ES POR FS-LGENT, IGUAL QUE EN LOS DEMAS PROGRAMAS DE
040200*LA CASA QUE LEEN SECUENCIAL (VER MIGRACFS): 0 SIGUE, 10 ES FIN
040300*DE ARCHIVO, CUALQUIER OTRO VALOR ES UN ERROR FISICO DE LECTURA
040400*Y ABORTA EL JOB DE INMEDIATO EN LUGAR DE DEJAR EL LAZO DE
040500*200-CARGA-DISPONIBILIDAD GIRANDO SOBRE UN REGISTRO INVALIDO.
040600 210-LEE-LGENT SECTION.
040700*    LECTURA SECUENCIAL SIMPLE; NO HAY LLAVE NI ACCESO ALEATORIO
040800*    SOBRE LGENT.
040900     READ LGENT
041000     END-READ
041100     EVALUATE FS-LGENT
041200         WHEN 0
041300*            REGISTRO LEIDO SIN NOVEDAD; LA SECCION QUE LLAMA
041400*            SIGUE SU CURSO NORMAL CON LGE-LINEA.
041500             CONTINUE
041600         WHEN 10
041700*            AL ENCENDER ESTE 88-LEVEL, LA PROXIMA VUELTA DEL
041800*            PERFORM UNTIL DE 000-MAIN YA NO SE EJECUTA.
041900             SET WKS-FIN-LGENT TO TRUE
042000         WHEN OTHER
042100*            ERROR FISICO DE LECTURA SOBRE LGENT (DISPOSITIVO,
042200*            ETC.). NO QUEDA UN REGISTRO VALIDO CON QUE SEGUIR,
042300*            ASI QUE EL JOB ABORTA AQUI MISMO; NO SE ENCIENDE
042400*            WKS-CARGA-ABORTADA PORQUE ESO SOLO DETIENE EL LAZO
042500*            DE CARGA, Y ESTE ERROR ES MAS GRAVE.
042600             DISPLAY '*** ERROR DE LECTURA EN LGENT, FS: '
042700                     FS-LGENT
042800             MOVE 91 TO RETURN-CODE
042900             PERFORM 900-CIERRA-ARCHIVOS
043000             STOP RUN
043100     END-EVALUATE.
043200 210-LEE-LGENT-E. EXIT.
043300*
043400*BUSCA LA LINEA DE ENCABEZADO EXACTA (WKS-ENC-LITERAL). LAS
043500*LINEAS PREVIAS AL ENCABEZADO SE IGNORAN (REQ-0112). AL
043600*ENCONTRARLO SE REINICIA EL CONTADOR DE LINEA PARA QUE LOS
043700*NUMEROS DE LINEA DE LOS MENSAJES DE ERROR EMPIECEN EN LOS
043800*DATOS Y NO CUENTEN LA LINEA DE ENCABEZADO NI LO ANTERIOR.
043900 215-BUSCA-ENCABEZADO SECTION.
044000*    LA COMPARACION ES POSICIONAL Y EXACTA CONTRA LOS PRIMEROS 43
044100*    BYTES DE LA LINEA; NO SE ACEPTAN VARIANTES DE MAYUSCULAS NI
044200*    ESPACIOS DE MAS.
044300     IF LGE-LINEA (1:43) = WKS-ENC-LITERAL
044400*        DE AQUI EN ADELANTE 200-CARGA-DISPONIBILIDAD YA NO
044500*        LLAMA A 215-BUSCA-ENCABEZADO PARA NINGUN REGISTRO
044600*        SIGUIENTE.
044700         SET WKS-ENCABEZADO-VISTO TO TRUE
044800         MOVE ZERO TO WKS-NUM-LINEA
044900     END-IF.
045000 215-BUSCA-ENCABEZADO-E. EXIT.
045100*
045200*DESDOBLA LA LINEA EN LOS 7 CAMPOS DE ENTRADA. WKS-CE-EXTRA
045300*ES UN CAMPO CENTINELA: SI EL UNSTRING LO LLENA, LA LINEA
045400*TRAE MAS DE 7 CAMPOS Y SE RECHAZA (REQ-0112). EL UNSTRING SE
045500*REINICIA LIMPIANDO WKS-CAMPOS-ENTRADA PARA QUE UN CAMPO NO
045600*USADO EN ESTE REGISTRO NO ARRASTRE BASURA DEL REGISTRO
045700*ANTERIOR.
045800 220-DESDOBLA-CAMPOS SECTION.
045900*    SE LIMPIA TODO EL GRUPO ANTES DE DESDOBLAR PARA QUE UN CAMPO
046000*    AUSENTE EN ESTA LINEA NO CONSERVE EL VALOR DEL REGISTRO
046100*    ANTERIOR.
046200     MOVE SPACES TO WKS-CAMPOS-ENTRADA
046300*    EL CONTADOR DE CAMPOS TAMBIEN SE REINICIA EN CADA LLAMADA,
046400*    IGUAL QUE EL AREA DE CAMPOS.
046500     MOVE ZERO TO WKS-CONTADOR-CAMPOS
046600*    EL DELIMITADOR ES SIEMPRE LA COMA; LGENT NO USA COMILLAS NI
046700*    ESCAPE PARA COMAS DENTRO DE UN CAMPO.
046800     UNSTRING LGE-LINEA DELIMITED BY ','
046900         INTO WKS-CE-EQUIPO     COUNT IN WKS-LARGO-CAMPO
047000              WKS-CE-JUGADOR    COUNT IN WKS-LARGO-CAMPO
047100              WKS-CE-ZONA       COUNT IN WKS-LARGO-CAMPO
047200              WKS-CE-DIA        COUNT IN WKS-LARGO-CAMPO
047300              WKS-CE-DESDE      COUNT IN WKS-LARGO-CAMPO
047400              WKS-CE-HASTA      COUNT IN WKS-LARGO-CAMPO
047500              WKS-CE-DISPONIBLE COUNT IN WKS-LARGO-CAMPO
047600              WKS-CE-EXTRA      COUNT IN WKS-LARGO-CAMPO
047700         TALLYING IN WKS-CONTADOR-CAMPOS
047800     END-UNSTRING
047900*    SI EL DELIMITADOR APARECIO MENOS DE 6 VECES, EL UNSTRING NO
048000*    LLENA WKS-CE-EXTRA Y EL CONTADOR QUEDA POR DEBAJO DE 7; SI
048100*    APARECIO 7 VECES O MAS, WKS-CE-EXTRA SI SE LLENA Y EL
048200*    CONTADOR LLEGA A 8, AMBOS CASOS QUEDAN FUERA DE LA REGLA.
048300*    WKS-CONTADOR-CAMPOS LO LLENA EL TALLYING IN DEL UNSTRING;
048400*    CUENTA CUANTOS CAMPOS SE LLENARON EN TOTAL.
048500     IF WKS-CONTADOR-CAMPOS = 7
048600*        SIETE CAMPOS EXACTOS ES LA UNICA FORMA VALIDA; MENOS O
048700*        MAS CAMPOS RECHAZAN LA LINEA COMPLETA.
048800         SET WKS-CAMPOS-OK TO TRUE
048900     ELSE
049000         SET WKS-CAMPOS-OK TO FALSE
049100     END-IF.
049200 220-DESDOBLA-CAMPOS-E. EXIT.
049300*
049400*RELLENO POR ARRASTRE: TEAM, PLAYER, ZONA, DIA Y AVAILABLE
049500*EN BLANCO TOMAN EL VALOR DEL REGISTRO ANTERIOR. TIME-FROM
049600*Y TIME-TO NUNCA SE ARRASTRAN (REQ-0140); UN HORARIO SIEMPRE
049700*DEBE VENIR EXPLICITO EN CADA LINEA DE DATOS.
049800 230-ARRASTRA-CAMPOS SECTION.
049900*    SOLO SE ARRASTRA CUANDO EL CAMPO LLEGA COMPLETAMENTE EN
050000*    BLANCO; UN VALOR PARCIAL NO SE COMPLETA CON EL ARRASTRE.
050100     IF WKS-CE-EQUIPO = SPACES
050200         MOVE WKS-ARR-EQUIPO TO WKS-CE-EQUIPO
050300     END-IF
050400*    MISMO CRITERIO DE ARRASTRE QUE PARA EL EQUIPO: SOLO SE
050500*    COMPLETA SI EL CAMPO VINO TOTALMENTE VACIO.
050600     IF WKS-CE-JUGADOR = SPACES
050700         MOVE WKS-ARR-JUGADOR TO WKS-CE-JUGADOR
050800     END-IF
050900*    LA ZONA ARRASTRADA YA VIENE NORMALIZADA (CON GUIONES BAJOS)
051000*    DE UN REGISTRO ANTERIOR, ASI QUE NO SE VUELVE A NORMALIZAR
051100*    AQUI.
051200     IF WKS-CE-ZONA = SPACES
051300         MOVE WKS-ARR-ZONA TO WKS-CE-ZONA
051400     END-IF
051500*    EL DIA ARRASTRADO SE VALIDA IGUAL QUE UNO EXPLICITO EN
051600*    254-VALIDA-DIA, MAS ADELANTE EN LA CADENA.
051700     IF WKS-CE-DIA = SPACES
051800         MOVE WKS-ARR-DIA TO WKS-CE-DIA
051900     END-IF
052000*    AVAILABLE ES EL UNICO DE LOS CINCO CAMPOS ARRASTRABLES QUE SE
052100*    VALIDA FUERA DE LA CADENA 251-254 (EN 257).
052200     IF WKS-CE-DISPONIBLE = SPACES
052300         MOVE WKS-ARR-DISPONIBLE TO WKS-CE-DISPONIBLE
052400     END-IF.
052500 230-ARRASTRA-CAMPOS-E. EXIT.
052600*
052700*SUSTITUYE ESPACIOS POR GUION BAJO EN LA ZONA HORARIA, SOLO
052800*DENTRO DE SU LONGITUD REAL, PARA NO DANAR EL RELLENO DE
052900*ESPACIOS A LA DERECHA DEL CAMPO (REQ-0201). ANTES DE ESTA
053000*REQ EL PROGRAMA SUSTITUIA EN LAS 30 POSICIONES COMPLETAS,
053100*LO QUE CONVERTIA EL RELLENO DE ESPACIOS EN UNA FILA DE
053200*GUIONES BAJOS Y CORROMPIA LA COMPARACION CONTRA ZONA-VALIDA.
053300 240-NORMALIZA-ZONA SECTION.
053400*    PRIMERO SE MIDE LA ZONA Y LUEGO SE SUSTITUYE, PORQUE EL
053500*    REPLACING NECESITA SABER HASTA DONDE LLEGA EL DATO REAL.
053600     PERFORM 241-CALCULA-LARGO-ZONA
053700     IF WKS-LARGO-ZONA > 0
053800*    EL RANGO (1:WKS-LARGO-ZONA) EXCLUYE EL RELLENO DE ESPACIOS A
053900*    LA DERECHA, QUE DEBE PERMANECER COMO ESPACIOS.
054000         INSPECT WKS-CE-ZONA (1:WKS-LARGO-ZONA)
054100             REPLACING ALL SPACE BY '_'
054200     END-IF.
054300 240-NORMALIZA-ZONA-E. EXIT.
054400*
054500*    CALCULA LA LONGITUD REAL DE LA ZONA RETROCEDIENDO DESDE LA
054600*    POSICION 30 HASTA ENCONTRAR EL PRIMER CARACTER DISTINTO DE
054700*    ESPACIO; SI TODA LA ZONA VIENE EN BLANCO EL RESULTADO ES 0.
054800 241-CALCULA-LARGO-ZONA SECTION.
054900*    30 ES EL ANCHO TOTAL DEL CAMPO WKS-CE-ZONA EN LGENT01; EL
055000*    RETROCESO ARRANCA SIEMPRE DESDE LA ULTIMA POSICION POSIBLE.
055100     MOVE 30 TO WKS-IDX
055200*    SE DETIENE EN CUANTO ENCUENTRA UN CARACTER QUE NO ES ESPACIO,
055300*    O AL LLEGAR A LA POSICION 0 SI TODO EL CAMPO ESTA EN BLANCO.
055400     PERFORM 242-RETROCEDE-IDX
055500         UNTIL WKS-IDX < 1 OR WKS-CE-ZONA (WKS-IDX:1) NOT = SPACE
055600*    SI EL CAMPO ESTA COMPLETAMENTE EN BLANCO, WKS-IDX TERMINA EN
055700*    0 Y 240-NORMALIZA-ZONA NO INTENTA NINGUN REPLACING.
055800     MOVE WKS-IDX TO WKS-LARGO-ZONA.
055900 241-CALCULA-LARGO-ZONA-E. EXIT.
056000*
056100*    UN PASO DEL RETROCESO DEL INDICE; SE DEJA COMO SECCION
056200*    APARTE PARA QUE 241-CALCULA-LARGO-ZONA LO GOBIERNE CON UN
056300*    PERFORM UNTIL.
056400 242-RETROCEDE-IDX SECTION.
056500*    AVANZA HACIA LA IZQUIERDA UNA POSICION POR CADA INVOCACION.
056600     SUBTRACT 1 FROM WKS-IDX.
056700 242-RETROCEDE-IDX-E. EXIT.
056800*
056900*****************************************************************
057000* VALIDACION DE CAMPOS (REQ-0112). CADA REGLA ABORTA EL
057100* PROCESO MOSTRANDO EL NUMERO DE LINEA Y, CUANDO APLICA,
057200* EL VALOR RECIBIDO.
057300*****************************************************************
057400 251-VALIDA-EQUIPO SECTION.
057500     SET WKS-CARGA-ABORTADA TO FALSE
057600     IF WKS-CE-EQUIPO = SPACES
057700*        EL MENSAJE NO REPITE EL VALOR PORQUE UN EQUIPO EN BLANCO
057800*        NO TIENE NADA UTIL QUE MOSTRAR.
057900         DISPLAY 'Invalid team on line ' WKS-NUM-LINEA
058000         MOVE 91 TO RETURN-CODE
058100         SET WKS-CARGA-ABORTADA TO TRUE
058200     END-IF.
058300 251-VALIDA-EQUIPO-E. EXIT.
058400*
058500*VALIDACION DE JUGADOR; MISMA FORMA QUE 251, CON SU PROPIO
058600*PERFORM Y SU PROPIO GO TO 200-CARGA-DISPONIBILIDAD-E DESDE
058700*200-CARGA-DISPONIBILIDAD.
058800 252-VALIDA-JUGADOR SECTION.
058900     SET WKS-CARGA-ABORTADA TO FALSE
059000     IF WKS-CE-JUGADOR = SPACES
059100         DISPLAY 'Invalid player on line ' WKS-NUM-LINEA
059200         MOVE 91 TO RETURN-CODE
059300         SET WKS-CARGA-ABORTADA TO TRUE
059400     END-IF.
059500 252-VALIDA-JUGADOR-E. EXIT.
059600*
059700*VALIDACION DE ZONA HORARIA, CONTRA LA ZONA YA NORMALIZADA POR
059800*240-NORMALIZA-ZONA.
059900 253-VALIDA-ZONA SECTION.
060000     SET WKS-CARGA-ABORTADA TO FALSE
060100*    ZONA-VALIDA ES UN 88-LEVEL QUE COMPARA CONTRA LA LISTA FIJA
060200*    DE ZONAS IANA DE LGENT01 (AMPLIADA POR REQ-0455).
060300     IF NOT ZONA-VALIDA
060400         DISPLAY 'Invalid time zone on line ' WKS-NUM-LINEA
060500             ': ' WKS-CE-ZONA
060600         MOVE 91 TO RETURN-CODE
060700         SET WKS-CARGA-ABORTADA TO TRUE
060800     END-IF.
060900 253-VALIDA-ZONA-E. EXIT.
061000*
061100*VALIDACION DE DIA DE LA SEMANA; ULTIMA DE LAS CUATRO
061200*VALIDACIONES DE TEAM/PLAYER/ZONA/DIA QUE 200-CARGA-
061300*DISPONIBILIDAD LLAMA, CADA UNA CON SU PROPIO PERFORM Y SU
061400*PROPIO GO TO, EL MISMO ESTILO QUE 255/256/257 MAS ABAJO.
061500 254-VALIDA-DIA SECTION.
061600     SET WKS-CARGA-ABORTADA TO FALSE
061700*    DIA-VALIDO ACEPTA UNICAMENTE LAS SIETE ABREVIATURAS DE TRES
061800*    LETRAS EN INGLES (MON..SUN), SIN IMPORTAR MAYUSCULA/MINUSCULA
061900*    EXACTA COMO VIENE EN EL ARCHIVO.
062000     IF NOT DIA-VALIDO
062100         DISPLAY 'Invalid day on line ' WKS-NUM-LINEA
062200             ': ' WKS-CE-DIA
062300         MOVE 91 TO RETURN-CODE
062400         SET WKS-CARGA-ABORTADA TO TRUE
062500     END-IF.
062600 254-VALIDA-DIA-E. EXIT.
062700*
062800*GUARDA EL ARRASTRE CON LOS VALORES YA VALIDADOS DE TEAM,
062900*PLAYER, ZONA Y DIA, ANTES DE VALIDAR HORAS Y AVAILABLE
063000*(ASI LO EXIGE REQ-0112, PUNTO E). SI SE GUARDARA DESPUES DE
063100*VALIDAR HORAS, UN REGISTRO CON HORA INVALIDA PERO TEAM/
063200*PLAYER/ZONA/DIA VALIDOS NO DEJARIA ARRASTRE PARA EL
063300*SIGUIENTE REGISTRO, AUNQUE EL PROCESO YA HAYA ABORTADO.
063400 260-GUARDA-ARRASTRE SECTION.
063500*    SE MUEVEN LOS CINCO CAMPOS QUE SI SE ARRASTRAN; TIME-FROM Y
063600*    TIME-TO QUEDAN FUERA DE ESTE MOVE A PROPOSITO.
063700     MOVE WKS-CE-EQUIPO      TO WKS-ARR-EQUIPO
063800     MOVE WKS-CE-JUGADOR     TO WKS-ARR-JUGADOR
063900     MOVE WKS-CE-ZONA        TO WKS-ARR-ZONA
064000     MOVE WKS-CE-DIA         TO WKS-ARR-DIA
064100     MOVE WKS-CE-DISPONIBLE  TO WKS-ARR-DISPONIBLE.
064200 260-GUARDA-ARRASTRE-E. EXIT.
064300*
064400*VALIDACION DE HORA DESDE. MISMO ESTILO QUE 251 A 254: PERFORM
064500*INDEPENDIENTE, PROPIO SET DE WKS-CARGA-ABORTADA Y PROPIO GO TO
064600*DESDE 200-CARGA-DISPONIBILIDAD.
064700 255-VALIDA-HORA-DESDE SECTION.
064800     SET WKS-CARGA-ABORTADA TO FALSE
064900*    WKS-CE-DESDE-R REDEFINE EL CAMPO PARA EXPONER POR SEPARADO LA
065000*    HORA, EL SEPARADOR Y EL MINUTO SIN UN SEGUNDO UNSTRING.
065100     IF WKS-CE-DESDE-SEP NOT = ':'
065200         OR WKS-CE-DESDE-HH NOT NUMERIC
065300         OR WKS-CE-DESDE-MM NOT NUMERIC
065400         GO TO 255-INVALIDA
065500     END-IF
065600*    UNA VEZ CONFIRMADO QUE SON NUMERICOS, SE REVISA QUE ESTEN
065700*    DENTRO DEL RANGO VALIDO DE UNA HORA DEL DIA.
065800     IF WKS-CE-DESDE-HH > 23 OR WKS-CE-DESDE-MM > 59
065900         GO TO 255-INVALIDA
066000     END-IF
066100*    SI AMBAS VALIDACIONES PASARON, SE SALTA EL PARRAFO DE MENSAJE
066200*    Y SE SALE LIMPIO POR 255-VALIDA-HORA-DESDE-E.
066300     GO TO 255-VALIDA-HORA-DESDE-E.
066400 255-INVALIDA.
066500     DISPLAY 'Invalid from time on line ' WKS-NUM-LINEA
066600         ': ' WKS-CE-DESDE
066700     MOVE 91 TO RETURN-CODE
066800     SET WKS-CARGA-ABORTADA TO TRUE.
066900 255-VALIDA-HORA-DESDE-E. EXIT.
067000*
067100*VALIDACION DE HORA HASTA; MISMA FORMA QUE 255, PERO EL VALOR
067200*00:00 SI ES ACEPTADO AQUI (SE NORMALIZA A 24:00 MAS ADELANTE
067300*EN 270-PARSEA-HORAS, REQ-0388).
067400 256-VALIDA-HORA-HASTA SECTION.
067500     SET WKS-CARGA-ABORTADA TO FALSE
067600*    MISMA REDEFINICION QUE PARA DESDE, AHORA SOBRE WKS-CE-
067700*    HASTA-R.
067800     IF WKS-CE-HASTA-SEP NOT = ':'
067900         OR WKS-CE-HASTA-HH NOT NUMERIC
068000         OR WKS-CE-HASTA-MM NOT NUMERIC
068100         GO TO 256-INVALIDA
068200     END-IF
068300*    00:00 PASA ESTA PRUEBA SIN PROBLEMA; SU SIGNIFICADO DE FIN DE
068400*    DIA SE RESUELVE DESPUES, EN 270-PARSEA-HORAS.
068500     IF WKS-CE-HASTA-HH > 23 OR WKS-CE-HASTA-MM > 59
068600         GO TO 256-INVALIDA
068700     END-IF
068800*    MISMA LOGICA QUE 255: SIN ERROR, SE SALTA DIRECTO AL EXIT.
068900     GO TO 256-VALIDA-HORA-HASTA-E.
069000 256-INVALIDA.
069100     DISPLAY 'Invalid from time on line ' WKS-NUM-LINEA
069200         ': ' WKS-CE-HASTA
069300     MOVE 91 TO RETURN-CODE
069400     SET WKS-CARGA-ABORTADA TO TRUE.
069500 256-VALIDA-HORA-HASTA-E. EXIT.
069600*
069700*VALIDACION DE AVAILABLE CONTRA LA LISTA FIJA DE LGENT01
069800*(NO/MAYBE/YES); ES LA ULTIMA VALIDACION DEL REGISTRO.
069900 257-VALIDA-DISPONIBLE SECTION.
070000     SET WKS-CARGA-ABORTADA TO FALSE
070100*    DISPONIBLE-VALIDO ACEPTA UNICAMENTE 'No   ', 'Maybe' O 'Yes
070200*    ' (CON EL RELLENO DE ESPACIOS EXACTO DE LGENT01).
070300     IF NOT DISPONIBLE-VALIDO
070400         DISPLAY 'Invalid availability on line ' WKS-NUM-LINEA
070500             ': ' WKS-CE-DISPONIBLE
070600         MOVE 91 TO RETURN-CODE
070700         SET WKS-CARGA-ABORTADA TO TRUE
070800     END-IF.
070900 257-VALIDA-DISPONIBLE-E. EXIT.
071000*
071100*ARMA EL PERIODO NORMALIZADO EN EL AREA DE TRABAJO. LA HORA
071200*DE FIN 00:00 SE NORMALIZA A 24:00, FIN DEL DIA (REQ-0388),
071300*PARA QUE UN PERIODO QUE CIERRA A MEDIANOCHE CUBRA TAMBIEN EL
071400*ULTIMO MINUTO DEL DIA EN 621-EVALUA-PERIODO. EL NIVEL DE
071500*DISPONIBILIDAD SE TRADUCE DE TEXTO A NUMERO USANDO LA TABLA
071600*DE LGCTE01 (NO=1, MAYBE=2, YES=3).
071700 270-PARSEA-HORAS SECTION.
071800*    DE AQUI EN ADELANTE TODOS LOS CAMPOS DEL PERIODO SE ARMAN EN
071900*    WKS-PERIODO-TEMP, NO DIRECTAMENTE EN LA TABLA DE LIGA.
072000     MOVE WKS-CE-ZONA        TO WKS-PT-ZONA
072100     MOVE WKS-CE-DIA         TO WKS-PT-DIA
072200*    LA HORA DE INICIO NUNCA SE NORMALIZA: SOLO LA HORA DE FIN
072300*    TIENE EL CASO ESPECIAL DE MEDIANOCHE.
072400     MOVE WKS-CE-DESDE-HH    TO WKS-PT-HORA-DESDE
072500*    LOS CUATRO CAMPOS DE HORA/MINUTO DE ENTRADA SON PIC 9(02)
072600*    NUMERICOS PUROS, YA VALIDADOS POR 255/256.
072700     MOVE WKS-CE-DESDE-MM    TO WKS-PT-MIN-DESDE
072800*    00:00 COMO HORA DE FIN SOLO TIENE SENTIDO COMO MEDIANOCHE AL
072900*    FINAL DEL DIA, NUNCA COMO INICIO DE UN PERIODO DE CERO
073000*    DURACION.
073100     IF WKS-CE-HASTA-HH = 0 AND WKS-CE-HASTA-MM = 0
073200*        24:00 ES UN VALOR FUERA DEL RANGO NORMAL DE HORA (00-23)
073300*        A PROPOSITO, PARA QUE SIEMPRE QUEDE COMO EL MAYOR POSIBLE
073400*        DEL DIA.
073500         MOVE 24 TO WKS-PT-HORA-HASTA
073600         MOVE 0  TO WKS-PT-MIN-HASTA
073700     ELSE
073800*        CASO NORMAL: LA HORA DE FIN SE COPIA TAL CUAL, SIN
073900*        AJUSTE.
074000         MOVE WKS-CE-HASTA-HH TO WKS-PT-HORA-HASTA
074100*        CASO NORMAL: EL MINUTO DE FIN SE COPIA TAL CUAL.
074200         MOVE WKS-CE-HASTA-MM TO WKS-PT-MIN-HASTA
074300     END-IF
074400*    SOLO EXISTEN TRES VALORES POSIBLES PORQUE YA PASARON POR
074500*    257-VALIDA-DISPONIBLE; NO HACE FALTA UN WHEN OTHER.
074600     EVALUATE WKS-CE-DISPONIBLE
074700         WHEN 'No'
074800*            K-NIVEL-NO, K-NIVEL-MAYBE Y K-NIVEL-YES SON
074900*            CONSTANTES 88-INDEPENDIENTES DE LGCTE01 (1, 2 Y 3).
075000             MOVE K-NIVEL-NO TO WKS-PT-NIVEL
075100         WHEN 'Maybe'
075200             MOVE K-NIVEL-MAYBE TO WKS-PT-NIVEL
075300         WHEN 'Yes'
075400             MOVE K-NIVEL-YES TO WKS-PT-NIVEL
075500     END-EVALUATE.
075600 270-PARSEA-HORAS-E. EXIT.
075700*
075800*UBICA (O CREA) EL EQUIPO Y EL JUGADOR EN LA TABLA DE LIGA,
075900*Y AGREGA EL PERIODO SI NO ES DUPLICADO EXACTO (REQ-0112,
076000*PUNTO G). CADA SUBPASO ES SU PROPIA SECCION, CON SU PROPIO
076100*PERFORM Y GO TO DESDE AQUI, PORQUE 281 Y 282 TIENEN UN LAZO
076200*INTERNO (2811/2821) INTERCALADO ENTRE ELLAS.
076300 280-NORMALIZA-Y-GUARDA SECTION.
076400     PERFORM 281-BUSCA-O-CREA-EQUIPO
076500     IF WKS-CARGA-ABORTADA
076600         GO TO 280-NORMALIZA-Y-GUARDA-E
076700     END-IF
076800*    EL JUGADOR SE BUSCA DENTRO DEL EQUIPO YA LOCALIZADO (O
076900*    CREADO) POR 281, NUNCA EN TODA LA LIGA.
077000     PERFORM 282-BUSCA-O-CREA-JUGADOR
077100     IF WKS-CARGA-ABORTADA
077200         GO TO 280-NORMALIZA-Y-GUARDA-E
077300     END-IF
077400*    SOLO SE AGREGA EL PERIODO SI NO ES UN DUPLICADO EXACTO DE
077500*    UNO YA GUARDADO PARA ESE MISMO JUGADOR (MISMA ZONA, DIA,
077600*    HORAS Y NIVEL); UN DUPLICADO SE IGNORA SIN AVISO.
077700*    LA BUSQUEDA DE DUPLICADOS SOLO RECORRE LOS PERIODOS DEL
077800*    JUGADOR YA LOCALIZADO, NO LOS DE OTROS JUGADORES.
077900     PERFORM 283-BUSCA-DUPLICADO-PERIODO
078000     IF NOT WKS-PERIODO-DUPLICADO
078100*        SI SI ES DUPLICADO, LA LINEA SE PROCESA POR COMPLETO PERO
078200*        NO DEJA RASTRO NUEVO EN LA TABLA.
078300         PERFORM 284-AGREGA-PERIODO
078400     END-IF.
078500 280-NORMALIZA-Y-GUARDA-E. EXIT.
078600*
078700*BUSCA EL EQUIPO POR NOMBRE EN LA TABLA (2811-COMPARA-EQUIPO,
078800*BUSQUEDA LINEAL); SI NO EXISTE LO AGREGA AL FINAL, SIEMPRE
078900*QUE HAYA CUPO (MAXIMO 30 EQUIPOS POR LIGA, LGTAB01).
079000 281-BUSCA-O-CREA-EQUIPO SECTION.
079100*    SE APAGA EL SWITCH ANTES DE CADA BUSQUEDA PARA QUE UN
079200*    RESULTADO DE UN REGISTRO ANTERIOR NO SE CONFUNDA CON EL
079300*    ACTUAL.
079400     SET WKS-EQUIPO-ENCONTRADO TO FALSE
079500     PERFORM 2811-COMPARA-EQUIPO VARYING WKS-I FROM 1 BY 1
079600         UNTIL WKS-I > WKS-NUM-EQUIPOS OR WKS-EQUIPO-ENCONTRADO
079700     IF WKS-EQUIPO-ENCONTRADO
079800         GO TO 281-BUSCA-O-CREA-EQUIPO-E
079900     END-IF
080000*    EL LIMITE DE 30 EQUIPOS ES EL MISMO OCCURS DE LA TABLA EN
080100*    LGTAB01; PASARLO SIGNIFICARIA ESCRIBIR FUERA DE LA TABLA.
080200     IF WKS-NUM-EQUIPOS = 30
080300*        ESTE LIMITE NO ESTA EN LA SPEC ORIGINAL DEL ARCHIVO; ES
080400*        UN TOPE FISICO DE LA TABLA EN MEMORIA (LGTAB01).
080500         DISPLAY '*** ERROR: DEMASIADOS EQUIPOS EN LGENT (MAX 30)'
080600         MOVE 91 TO RETURN-CODE
080700         SET WKS-CARGA-ABORTADA TO TRUE
080800         GO TO 281-BUSCA-O-CREA-EQUIPO-E
080900     END-IF
081000*    EL EQUIPO NUEVO SIEMPRE SE AGREGA AL FINAL, NUNCA SE REORDENA
081100*    LA TABLA.
081200     ADD 1 TO WKS-NUM-EQUIPOS
081300*    SET ... TO CARGA EL INDICE WKS-I (INDEXED BY) CON EL VALOR
081400*    NUMERICO DE WKS-NUM-EQUIPOS.
081500     SET WKS-I TO WKS-NUM-EQUIPOS
081600*    WKS-I QUEDA APUNTANDO AL NUEVO EQUIPO PARA QUE 282-BUSCA-O-
081700*    CREA-JUGADOR LO USE SIN VOLVER A BUSCARLO.
081800     MOVE WKS-CE-EQUIPO TO EQU-NOMBRE (WKS-I)
081900*    EL EQUIPO NUEVO ARRANCA SIN JUGADORES; 282-BUSCA-O-CREA-
082000*    JUGADOR LOS IRA AGREGANDO CONFORME APAREZCAN EN LGENT.
082100     MOVE ZERO TO EQU-NUM-JUGADORES (WKS-I).
082200 281-BUSCA-O-CREA-EQUIPO-E. EXIT.
082300*
082400*    UNA COMPARACION DEL LAZO DE BUSQUEDA DE 281-BUSCA-O-CREA-
082500*    EQUIPO; SE DEJA EN SECCION APARTE PORQUE ASI LO PIDE EL
082600*    PERFORM VARYING.
082700 2811-COMPARA-EQUIPO SECTION.
082800*    COMPARACION EXACTA DE NOMBRE, SENSIBLE A MAYUSCULAS Y
082900*    MINUSCULAS, IGUAL QUE EL RESTO DE LOS CAMPOS DE TEXTO DE
083000*    LGENT.
083100     IF EQU-NOMBRE (WKS-I) = WKS-CE-EQUIPO
083200         SET WKS-EQUIPO-ENCONTRADO TO TRUE
083300     END-IF.
083400 2811-COMPARA-EQUIPO-E. EXIT.
083500*
083600*IGUAL QUE 281, PERO BUSCANDO AL JUGADOR DENTRO DE LA LISTA
083700*DE JUGADORES DEL EQUIPO WKS-I (MAXIMO 20 JUGADORES POR
083800*EQUIPO, LGTAB01).
083900 282-BUSCA-O-CREA-JUGADOR SECTION.
084000*    IGUAL QUE EN 281-BUSCA-O-CREA-EQUIPO: SE REINICIA EL SWITCH
084100*    ANTES DE CADA BUSQUEDA.
084200     SET WKS-JUGADOR-ENCONTRADO TO FALSE
084300     PERFORM 2821-COMPARA-JUGADOR VARYING WKS-J FROM 1 BY 1
084400         UNTIL WKS-J > EQU-NUM-JUGADORES (WKS-I)
084500             OR WKS-JUGADOR-ENCONTRADO
084600     IF WKS-JUGADOR-ENCONTRADO
084700         GO TO 282-BUSCA-O-CREA-JUGADOR-E
084800     END-IF
084900*    20 ES EL MAXIMO DE JUGADORES POR EQUIPO DEFINIDO EN LGTAB01
085000*    (OCCURS 20).
085100     IF EQU-NUM-JUGADORES (WKS-I) = 20
085200*        IGUAL QUE CON LOS EQUIPOS: EL LIMITE ES EL OCCURS DE
085300*        LGTAB01, NO UNA REGLA DE NEGOCIO DE LA LIGA.
085400         DISPLAY '*** ERROR: DEMASIADOS JUGADORES EN EL EQUIPO '
085500             EQU-NOMBRE (WKS-I)
085600         MOVE 91 TO RETURN-CODE
085700         SET WKS-CARGA-ABORTADA TO TRUE
085800         GO TO 282-BUSCA-O-CREA-JUGADOR-E
085900     END-IF
086000     ADD 1 TO EQU-NUM-JUGADORES (WKS-I)
086100*    IGUAL QUE CON WKS-I: EL INDICE WKS-J QUEDA APUNTANDO A LA
086200*    POSICION DEL JUGADOR RECIEN AGREGADO.
086300     SET WKS-J TO EQU-NUM-JUGADORES (WKS-I)
086400*    WKS-J QUEDA APUNTANDO AL NUEVO JUGADOR PARA QUE 283/284 LO
086500*    USEN SIN VOLVER A BUSCARLO.
086600     MOVE WKS-CE-JUGADOR TO JUG-NOMBRE (WKS-I WKS-J)
086700*    EL JUGADOR NUEVO ARRANCA SIN PERIODOS; 284-AGREGA-PERIODO LOS
086800*    IRA AGREGANDO CONFORME APAREZCAN EN LGENT.
086900     MOVE ZERO TO JUG-NUM-PERIODOS (WKS-I WKS-J).
087000 282-BUSCA-O-CREA-JUGADOR-E. EXIT.
087100*
087200*    UNA COMPARACION DEL LAZO DE BUSQUEDA DE
087300*    282-BUSCA-O-CREA-JUGADOR.
087400 2821-COMPARA-JUGADOR SECTION.
087500*    LA BUSQUEDA DE JUGADOR ES POR NOMBRE DENTRO DE UN SOLO
087600*    EQUIPO; EL MISMO NOMBRE EN OTRO EQUIPO ES UN JUGADOR
087700*    DISTINTO.
087800     IF JUG-NOMBRE (WKS-I WKS-J) = WKS-CE-JUGADOR
087900         SET WKS-JUGADOR-ENCONTRADO TO TRUE
088000     END-IF.
088100 2821-COMPARA-JUGADOR-E. EXIT.
088200*
088300*RECORRE LOS PERIODOS YA GUARDADOS DEL JUGADOR WKS-I/WKS-J
088400*BUSCANDO UNO IDENTICO AL PERIODO EN WKS-PERIODO-TEMP (MISMA
088500*ZONA, DIA, HORAS Y NIVEL); VER 2831-COMPARA-PERIODO.
088600 283-BUSCA-DUPLICADO-PERIODO SECTION.
088700*    SE REINICIA ANTES DE RECORRER LA LISTA DE PERIODOS DEL
088800*    JUGADOR.
088900     SET WKS-PERIODO-DUPLICADO TO FALSE
089000     PERFORM 2831-COMPARA-PERIODO VARYING WKS-K FROM 1 BY 1
089100         UNTIL WKS-K > JUG-NUM-PERIODOS (WKS-I WKS-J)
089200             OR WKS-PERIODO-DUPLICADO.
089300 283-BUSCA-DUPLICADO-PERIODO-E. EXIT.
089400*
089500*    COMPARACION CAMPO A CAMPO CONTRA EL PERIODO TEMPORAL; LOS
089600*    SIETE CAMPOS DEBEN COINCIDIR PARA CONSIDERARSE DUPLICADO.
089700 2831-COMPARA-PERIODO SECTION.
089800*    LA COMPARACION DE DUPLICADO EXIGE IGUALDAD EN LOS SIETE
089900*    CAMPOS DEL PERIODO, NO SOLO EN EL HORARIO.
090000     IF PER-ZONA (WKS-I WKS-J WKS-K) = WKS-PT-ZONA
090100         AND PER-DIA (WKS-I WKS-J WKS-K) = WKS-PT-DIA
090200         AND PER-HORA-DESDE (WKS-I WKS-J WKS-K)
090300             = WKS-PT-HORA-DESDE
090400         AND PER-MIN-DESDE (WKS-I WKS-J WKS-K) = WKS-PT-MIN-DESDE
090500         AND PER-HORA-HASTA (WKS-I WKS-J WKS-K)
090600             = WKS-PT-HORA-HASTA
090700         AND PER-MIN-HASTA (WKS-I WKS-J WKS-K) = WKS-PT-MIN-HASTA
090800         AND PER-NIVEL (WKS-I WKS-J WKS-K) = WKS-PT-NIVEL
090900         SET WKS-PERIODO-DUPLICADO TO TRUE
091000     END-IF.
091100 2831-COMPARA-PERIODO-E. EXIT.
091200*
091300*AGREGA EL PERIODO AL FINAL DE LA LISTA DEL JUGADOR, SIEMPRE
091400*QUE HAYA CUPO (MAXIMO 15 PERIODOS POR JUGADOR, LGTAB01).
091500 284-AGREGA-PERIODO SECTION.
091600*    15 ES EL MAXIMO DE PERIODOS POR JUGADOR (OCCURS 15 EN
091700*    LGTAB01).
091800     IF JUG-NUM-PERIODOS (WKS-I WKS-J) = 15
091900*        LOS PERIODOS DUPLICADOS NO CUENTAN PARA ESTE LIMITE
092000*        PORQUE NUNCA LLEGAN A 284-AGREGA-PERIODO.
092100         DISPLAY '*** ERROR: DEMASIADOS PERIODOS PARA EL JUGADOR '
092200             JUG-NOMBRE (WKS-I WKS-J)
092300         MOVE 91 TO RETURN-CODE
092400         SET WKS-CARGA-ABORTADA TO TRUE
092500         GO TO 284-AGREGA-PERIODO-E
092600     END-IF
092700*    EL PERIODO SIEMPRE SE AGREGA AL FINAL DE LA LISTA DEL
092800*    JUGADOR, EN ORDEN DE APARICION EN LGENT.
092900     ADD 1 TO JUG-NUM-PERIODOS (WKS-I WKS-J)
093000*    EL INDICE WKS-K QUEDA APUNTANDO A LA POSICION DEL PERIODO
093100*    RECIEN RESERVADO.
093200     SET WKS-K TO JUG-NUM-PERIODOS (WKS-I WKS-J)
093300*    SE COPIA CAMPO POR CAMPO DE WKS-PERIODO-TEMP A LA POSICION
093400*    WKS-K RECIEN RESERVADA EN LA TABLA.
093500     MOVE WKS-PT-ZONA       TO PER-ZONA       (WKS-I WKS-J WKS-K)
093600     MOVE WKS-PT-DIA        TO PER-DIA        (WKS-I WKS-J WKS-K)
093700     MOVE WKS-PT-HORA-DESDE TO PER-HORA-DESDE (WKS-I WKS-J WKS-K)
093800     MOVE WKS-PT-MIN-DESDE  TO PER-MIN-DESDE  (WKS-I WKS-J WKS-K)
093900     MOVE WKS-PT-HORA-HASTA TO PER-HORA-HASTA (WKS-I WKS-J WKS-K)
094000     MOVE WKS-PT-MIN-HASTA  TO PER-MIN-HASTA  (WKS-I WKS-J WKS-K)
094100     MOVE WKS-PT-NIVEL      TO PER-NIVEL      (WKS-I WKS-J WKS-K).
094200 284-AGREGA-PERIODO-E. EXIT.
094300*
094400*****************************************************************
094500* CALCULO DE DISPONIBILIDAD POR EQUIPO (REQ-0480/REQ-0512).
094600* AUN NO SE IMPRIME EL RESULTADO POR EQUIPO NI POR LIGA;
094700* SOLO SE ACUMULA PARA LA SECCION DE ESTADISTICAS
094800* (VER REQ-0567).
094900*****************************************************************
095000*EVALUA A CADA JUGADOR DEL EQUIPO WKS-I EN EL INSTANTE
095100*CANDIDATO Y ACUMULA CUANTOS ALCANZAN CADA NIVEL, PARA LUEGO
095200*DETERMINAR EL MEJOR NIVEL QUE CUMPLE EL MINIMO DE JUGADORES.
095300 600-CALCULA-DISPONIBILIDAD-EQUIPO SECTION.
095400*    SE LIMPIAN LOS TRES CONTADORES DE NIVEL ANTES DE EVALUAR A
095500*    CADA JUGADOR DEL EQUIPO.
095600     MOVE ZERO TO WKS-CONTEO-NIVEL (1)
095700     MOVE ZERO TO WKS-CONTEO-NIVEL (2)
095800     MOVE ZERO TO WKS-CONTEO-NIVEL (3)
095900*    SE EVALUA UN JUGADOR A LA VEZ; WKS-NIVEL-JUGADOR (77-LEVEL)
096000*    SE RECALCULA EN CADA VUELTA DEL PERFORM VARYING.
096100     PERFORM 620-NIVEL-JUGADOR-EN-INSTANTE
096200         VARYING WKS-J FROM 1 BY 1
096300         UNTIL WKS-J > EQU-NUM-JUGADORES (WKS-I)
096400     PERFORM 640-DETERMINA-RESULTADO-EQUIPO.
096500 600-CALCULA-DISPONIBILIDAD-EQUIPO-E. EXIT.
096600*
096700*NIVEL DEL JUGADOR WKS-J EN EL INSTANTE CANDIDATO: EL MEJOR
096800*NIVEL ENTRE LOS PERIODOS QUE CUBREN ESE DIA/HORA, O 'NO' SI
096900*NINGUNO LO CUBRE. EL RESULTADO ALIMENTA DIRECTAMENTE EL
097000*CONTEO ACUMULATIVO DE 630-ACUMULA-NIVELES.
097100 620-NIVEL-JUGADOR-EN-INSTANTE SECTION.
097200*    SE PARTE DEL NIVEL MAS BAJO; SOLO SUBE SI ALGUN PERIODO DEL
097300*    JUGADOR CUBRE EL INSTANTE CON UN NIVEL MEJOR.
097400     MOVE K-NIVEL-NO TO WKS-NIVEL-JUGADOR
097500*    SE RECORREN TODOS LOS PERIODOS DEL JUGADOR; EL NIVEL FINAL ES
097600*    EL MAS ALTO ENTRE LOS QUE CUBREN EL INSTANTE.
097700     PERFORM 621-EVALUA-PERIODO VARYING WKS-K FROM 1 BY 1
097800         UNTIL WKS-K > JUG-NUM-PERIODOS (WKS-I WKS-J)
097900*    SE ACUMULA UNA SOLA VEZ POR JUGADOR, DESPUES DE DETERMINAR SU
098000*    MEJOR NIVEL EN EL INSTANTE CANDIDATO.
098100     PERFORM 630-ACUMULA-NIVELES.
098200 620-NIVEL-JUGADOR-EN-INSTANTE-E. EXIT.
098300*
098400*UN PERIODO CUBRE EL INSTANTE CANDIDATO SI EL DIA COINCIDE Y
098500*LA HORA CANDIDATA CAE DENTRO DEL RANGO [DESDE, HASTA); EL
098600*LIMITE HASTA ES ESTRICTO PARA QUE UN PERIODO QUE TERMINA A
098700*LAS 18:00 NO CUBRA LAS 18:00 EN PUNTO. SI EL PERIODO CUBRE Y
098800*SU NIVEL ES MAYOR AL YA ACUMULADO, SE ACTUALIZA EL NIVEL.
098900 621-EVALUA-PERIODO SECTION.
099000*    PRIMER FILTRO: SI EL DIA NO COINCIDE, EL PERIODO NO APLICA Y
099100*    NO VALE LA PENA REVISAR LA HORA.
099200     IF PER-DIA (WKS-I WKS-J WKS-K) NOT = LK-CAND-DIA
099300         GO TO 621-EVALUA-PERIODO-E
099400     END-IF
099500*    DE AQUI EN ADELANTE SE COMPARA LA HORA CANDIDATA CONTRA EL
099600*    RANGO DEL PERIODO, HORA Y LUEGO MINUTO.
099700     IF LK-CAND-HORA-HH < PER-HORA-DESDE (WKS-I WKS-J WKS-K)
099800         GO TO 621-EVALUA-PERIODO-E
099900     END-IF
100000*    CUANDO LA HORA COINCIDE EXACTO CON EL INICIO DEL PERIODO, SE
100100*    DESEMPATA COMPARANDO EL MINUTO.
100200     IF LK-CAND-HORA-HH = PER-HORA-DESDE (WKS-I WKS-J WKS-K)
100300         AND LK-CAND-HORA-MM < PER-MIN-DESDE (WKS-I WKS-J WKS-K)
100400         GO TO 621-EVALUA-PERIODO-E
100500     END-IF
100600     IF LK-CAND-HORA-HH > PER-HORA-HASTA (WKS-I WKS-J WKS-K)
100700         GO TO 621-EVALUA-PERIODO-E
100800     END-IF
100900*    CUANDO LA HORA COINCIDE EXACTO CON EL FIN DEL PERIODO, EL
101000*    MINUTO DECIDE SI TODAVIA ESTA DENTRO O YA SALIO DEL RANGO.
101100     IF LK-CAND-HORA-HH = PER-HORA-HASTA (WKS-I WKS-J WKS-K)
101200         AND LK-CAND-HORA-MM NOT <
101300             PER-MIN-HASTA (WKS-I WKS-J WKS-K)
101400         GO TO 621-EVALUA-PERIODO-E
101500     END-IF
101600*    SOLO SE ACTUALIZA SI EL NIVEL DE ESTE PERIODO ES
101700*    ESTRICTAMENTE MEJOR QUE EL MEJOR YA ENCONTRADO.
101800     IF PER-NIVEL (WKS-I WKS-J WKS-K) > WKS-NIVEL-JUGADOR
101900         MOVE PER-NIVEL (WKS-I WKS-J WKS-K) TO WKS-NIVEL-JUGADOR
102000     END-IF.
102100 621-EVALUA-PERIODO-E. EXIT.
102200*
102300*CONTEO ACUMULATIVO: UN JUGADOR EN NIVEL L CUENTA TAMBIEN EN
102400*TODOS LOS NIVELES INFERIORES A L (REQ-0301); ASI, EL CONTEO
102500*DEL NIVEL YES INCLUYE A QUIENES ESTAN EN MAYBE Y NO, LO QUE
102600*PERMITE A 640 BUSCAR DE ARRIBA HACIA ABAJO EL PRIMER NIVEL
102700*QUE ALCANZA EL MINIMO DE JUGADORES REQUERIDO.
102800 630-ACUMULA-NIVELES SECTION.
102900*    SUMA 1 EN CADA NIVEL DESDE 1 HASTA EL NIVEL DEL JUGADOR,
103000*    LOGRANDO EL CONTEO ACUMULATIVO DE REQ-0301.
103100     PERFORM 631-SUMA-NIVEL VARYING WKS-N FROM 1 BY 1
103200         UNTIL WKS-N > WKS-NIVEL-JUGADOR.
103300 630-ACUMULA-NIVELES-E. EXIT.
103400*
103500*    SUMA 1 AL CONTEO DE UN NIVEL; SECCION APARTE POR EL PERFORM
103600*    VARYING DE 630-ACUMULA-NIVELES.
103700 631-SUMA-NIVEL SECTION.
103800     ADD 1 TO WKS-CONTEO-NIVEL (WKS-N).
103900 631-SUMA-NIVEL-E. EXIT.
104000*
104100*RESULTADO DEL EQUIPO: EL NIVEL MAS ALTO CUYO CONTEO
104200*ACUMULADO ALCANZA K-JUGADORES-REQUERIDOS; SI NINGUNO LO
104300*ALCANZA EL RESULTADO ES (NO, 0). SE RECORRE DE YES A NO
104400*(WKS-N FROM 3 BY -1) PARA QUEDARSE CON EL PRIMER NIVEL QUE
104500*CUMPLE, QUE POR CONSTRUCCION ES EL MAS ALTO POSIBLE.
104600 640-DETERMINA-RESULTADO-EQUIPO SECTION.
104700*    VALOR POR DEFECTO SI NINGUN NIVEL ALCANZA EL MINIMO
104800*    REQUERIDO.
104900     MOVE K-NIVEL-NO TO WKS-RES-NIVEL
105000     MOVE ZERO TO WKS-RES-CANTIDAD
105100     PERFORM 641-EVALUA-NIVEL VARYING WKS-N FROM 3 BY -1
105200         UNTIL WKS-N < 1 OR WKS-RES-CANTIDAD NOT = ZERO.
105300 640-DETERMINA-RESULTADO-EQUIPO-E. EXIT.
105400*
105500*    SI EL NIVEL WKS-N CUMPLE EL MINIMO, SE FIJA COMO RESULTADO;
105600*    EL PERFORM VARYING DE 640-DETERMINA-RESULTADO-EQUIPO SE
105700*    DETIENE EN CUANTO ESTO PASA.
105800 641-EVALUA-NIVEL SECTION.
105900     IF WKS-CONTEO-NIVEL (WKS-N) >= K-JUGADORES-REQUERIDOS
106000         MOVE WKS-N TO WKS-RES-NIVEL
106100         MOVE WKS-CONTEO-NIVEL (WKS-N) TO WKS-RES-CANTIDAD
106200     END-IF.
106300 641-EVALUA-NIVEL-E. EXIT.
106400*
106500*LEE EL INSTANTE CANDIDATO DEL OPERADOR (REQ-0512); SE ESPERA
106600*UN DIA DE 3 LETRAS (MON..SUN) SEGUIDO DE LA HORA EN FORMATO
106700*DE 4 DIGITOS (HHMM), SIN VALIDACION ADICIONAL DE FORMATO:
106800*EL VALOR SE ASUME CORRECTO, TAL COMO LO ENTREGA EL JCL/
106900*OPERADOR EN SYSIN.
107000 610-ACEPTA-CANDIDATO SECTION.
107100*    EL FORMATO ESPERADO EN SYSIN ES DIA (3 LETRAS) + HORA (4
107200*    DIGITOS), SIN SEPARADORES, TAL COMO LO DEFINE LK-CANDIDATO.
107300     ACCEPT LK-CANDIDATO FROM SYSIN.
107400 610-ACEPTA-CANDIDATO-E. EXIT.
107500*
107600*RECORRE TODOS LOS EQUIPOS DE LA LIGA Y CUENTA CUANTOS
107700*ALCANZAN UN NIVEL MEJOR QUE 'NO' PARA EL INSTANTE
107800*CANDIDATO. EL RESULTADO POR EQUIPO NO SE IMPRIME AUN
107900*(REQ-0567); SOLO ALIMENTA LA SECCION DE ESTADISTICAS.
108000 650-CALCULA-DISPONIBILIDAD-LIGA SECTION.
108100     PERFORM 610-ACEPTA-CANDIDATO
108200*    CONTADOR DE LIGA REINICIADO ANTES DE RECORRER TODOS LOS
108300*    EQUIPOS.
108400     MOVE ZERO TO WKS-LIGA-EQUIPOS-DISP
108500*    SE RECORREN TODOS LOS EQUIPOS DE LA LIGA EN EL ORDEN EN QUE
108600*    APARECIERON EN LGENT.
108700     PERFORM 651-EVALUA-EQUIPO-LIGA VARYING WKS-I FROM 1 BY 1
108800         UNTIL WKS-I > WKS-NUM-EQUIPOS.
108900 650-CALCULA-DISPONIBILIDAD-LIGA-E. EXIT.
109000*
109100*    CALCULA LA DISPONIBILIDAD DEL EQUIPO WKS-I Y, SI SU NIVEL
109200*    RESULTANTE ES MEJOR QUE NO, SUMA 1 AL CONTADOR DE LA LIGA.
109300 651-EVALUA-EQUIPO-LIGA SECTION.
109400     PERFORM 600-CALCULA-DISPONIBILIDAD-EQUIPO
109500*    UN EQUIPO CUENTA PARA LA LIGA SI SU RESULTADO ES MAYBE O YES;
109600*    UN RESULTADO DE NO NO SUMA.
109700     IF WKS-RES-NIVEL > K-NIVEL-NO
109800         ADD 1 TO WKS-LIGA-EQUIPOS-DISP
109900     END-IF.
110000 651-EVALUA-EQUIPO-LIGA-E. EXIT.
110100*
110200*****************************************************************
110300* LISTADO DE EQUIPOS, JUGADORES Y PERIODOS (REQ-0119).
110400* VOLCADO JERARQUICO SIN ENCABEZADOS DE COLUMNA NI
110500* TOTALES: UNA LINEA POR EQUIPO, SEGUIDA DE UNA LINEA
110600* POR CADA JUGADOR Y, DEBAJO DE CADA JUGADOR, UNA LINEA
110700* POR CADA PERIODO DE DISPONIBILIDAD.
110800*****************************************************************
110900 700-IMPRIME-LISTADO SECTION.
111000*    SE RECORRE LA TABLA DE LIGA COMPLETA, EQUIPO POR EQUIPO, EN
111100*    ORDEN DE PRIMERA APARICION.
111200     PERFORM 710-IMPRIME-EQUIPO VARYING WKS-I FROM 1 BY 1
111300         UNTIL WKS-I > WKS-NUM-EQUIPOS.
111400 700-IMPRIME-LISTADO-E. EXIT.
111500*
111600*IMPRIME LA LINEA DEL EQUIPO Y LUEGO TODAS LAS LINEAS DE SUS
111700*JUGADORES, EN EL MISMO ORDEN EN QUE FUERON APARECIENDO EN
111800*LGENT (ORDEN DE PRIMERA APARICION, NO ALFABETICO).
111900 710-IMPRIME-EQUIPO SECTION.
112000*    SE LIMPIA LA LINEA ANTES DE ARMARLA PARA QUE NO QUEDE BASURA
112100*    DE LA LINEA ANTERIOR EN LAS POSICIONES NO USADAS.
112200     MOVE SPACES TO LIN-EQUIPO
112300     MOVE EQU-NOMBRE (WKS-I) TO LIN-EQ-NOMBRE
112400     WRITE LINEA-LISTADO FROM LIN-EQUIPO
112500*    LGRPT SE REVISA DESPUES DE CADA WRITE, NO SOLO AL ABRIRLO:
112600*    UN DISCO LLENO A MITAD DE LISTADO TAMBIEN ABORTA EL JOB.
112700     IF FS-LGRPT NOT = 0
112800         DISPLAY '*** ERROR AL ESCRIBIR LGRPT, FS: ' FS-LGRPT
112900         MOVE 91 TO RETURN-CODE
113000         PERFORM 900-CIERRA-ARCHIVOS
113100         STOP RUN
113200     END-IF
113300*    SE RECORREN LOS JUGADORES DEL EQUIPO WKS-I, TAMBIEN EN ORDEN
113400*    DE PRIMERA APARICION.
113500     PERFORM 720-IMPRIME-JUGADOR VARYING WKS-J FROM 1 BY 1
113600         UNTIL WKS-J > EQU-NUM-JUGADORES (WKS-I).
113700 710-IMPRIME-EQUIPO-E. EXIT.
113800*
113900*IMPRIME LA LINEA DEL JUGADOR Y LUEGO TODAS SUS LINEAS DE
114000*PERIODO DE DISPONIBILIDAD, EN ORDEN DE PRIMERA APARICION.
114100 720-IMPRIME-JUGADOR SECTION.
114200*    MISMA PRECAUCION QUE EN 710: LIMPIAR ANTES DE ARMAR.
114300     MOVE SPACES TO LIN-JUGADOR
114400     MOVE JUG-NOMBRE (WKS-I WKS-J) TO LIN-JU-NOMBRE
114500     WRITE LINEA-LISTADO FROM LIN-JUGADOR
114600*    MISMA REVISION DE FS-LGRPT QUE EN 710, DESPUES DE CADA WRITE.
114700     IF FS-LGRPT NOT = 0
114800         DISPLAY '*** ERROR AL ESCRIBIR LGRPT, FS: ' FS-LGRPT
114900         MOVE 91 TO RETURN-CODE
115000         PERFORM 900-CIERRA-ARCHIVOS
115100         STOP RUN
115200     END-IF
115300*    SE RECORREN LOS PERIODOS DEL JUGADOR WKS-I/WKS-J, EN EL ORDEN
115400*    EN QUE FUERON AGREGADOS POR 284.
115500     PERFORM 730-IMPRIME-PERIODO VARYING WKS-K FROM 1 BY 1
115600         UNTIL WKS-K > JUG-NUM-PERIODOS (WKS-I WKS-J).
115700 720-IMPRIME-JUGADOR-E. EXIT.
115800*
115900*ARMA Y ESCRIBE UNA LINEA DE PERIODO: ZONA, DIA, HORA DESDE Y
116000*HASTA (FORMATEADAS A HH:MM POR WKS-FORMATO-HORA) Y EL NIVEL
116100*DE DISPONIBILIDAD TRADUCIDO DE VUELTA A TEXTO (NO/MAYBE/
116200*YES) PARA QUE EL LISTADO QUEDE EN EL MISMO VOCABULARIO QUE
116300*EL ARCHIVO DE ENTRADA.
116400 730-IMPRIME-PERIODO SECTION.
116500*    MISMA PRECAUCION QUE EN 710/720.
116600     MOVE SPACES TO LIN-PERIODO
116700*    LA ZONA SE IMPRIME TAL COMO QUEDO NORMALIZADA (CON GUIONES
116800*    BAJOS), NO EN SU FORMA ORIGINAL CON ESPACIOS.
116900     MOVE PER-ZONA (WKS-I WKS-J WKS-K) TO LIN-PE-ZONA
117000*    EL DIA SE IMPRIME EN SU FORMA ORIGINAL DE TRES LETRAS, SIN
117100*    TRADUCCION.
117200     MOVE PER-DIA  (WKS-I WKS-J WKS-K) TO LIN-PE-DIA
117300*    SE REUTILIZA WKS-FORMATO-HORA PARA DESDE Y LUEGO PARA HASTA;
117400*    CADA MOVE A LIN-PE-* OCURRE ANTES DE REUTILIZARLA.
117500     MOVE PER-HORA-DESDE (WKS-I WKS-J WKS-K) TO WKS-HORA-HH
117600     MOVE PER-MIN-DESDE  (WKS-I WKS-J WKS-K) TO WKS-HORA-MM
117700     MOVE WKS-FORMATO-HORA TO LIN-PE-DESDE
117800     MOVE PER-HORA-HASTA (WKS-I WKS-J WKS-K) TO WKS-HORA-HH
117900     MOVE PER-MIN-HASTA  (WKS-I WKS-J WKS-K) TO WKS-HORA-MM
118000     MOVE WKS-FORMATO-HORA TO LIN-PE-HASTA
118100     EVALUATE PER-NIVEL (WKS-I WKS-J WKS-K)
118200         WHEN 1 MOVE 'No   ' TO LIN-PE-NIVEL
118300         WHEN 2 MOVE 'Maybe' TO LIN-PE-NIVEL
118400         WHEN 3 MOVE 'Yes  ' TO LIN-PE-NIVEL
118500     END-EVALUATE
118600     WRITE LINEA-LISTADO FROM LIN-PERIODO
118700*    MISMA REVISION DE FS-LGRPT QUE EN 710/720, DESPUES DEL WRITE.
118800     IF FS-LGRPT NOT = 0
118900         DISPLAY '*** ERROR AL ESCRIBIR LGRPT, FS: ' FS-LGRPT
119000         MOVE 91 TO RETURN-CODE
119100         PERFORM 900-CIERRA-ARCHIVOS
119200         STOP RUN
119300     END-IF.
119400 730-IMPRIME-PERIODO-E. EXIT.
119500*
119600*****************************************************************
119700* ESTADISTICAS DE FIN DE PROCESO (REQ-0344).
119800*****************************************************************
119900*SE MUESTRAN SIEMPRE, HAYA O NO ABORTADO LA CARGA, PARA QUE
120000*EL OPERADOR SEPA CUANTOS REGISTROS SE ALCANZARON A LEER Y
120100*CUANTOS EQUIPOS QUEDARON EN LA TABLA ANTES DEL ABORTO.
120200 800-ESTADISTICAS SECTION.
120300*    LAS RAYAS SEPARADORAS DELIMITAN EL BLOQUE DE ESTADISTICAS EN
120400*    EL LISTADO DE CONSOLA DEL JOB (SYSOUT).
120500     DISPLAY '------------------------------------------------'
120600*    WKS-MASCARA ES UN CAMPO EDITADO COMPARTIDO PARA LOS DOS
120700*    CONTADORES DE ESTA SECCION; SE REUTILIZA UNO A LA VEZ.
120800     MOVE WKS-NUM-LINEA TO WKS-MASCARA
120900     DISPLAY 'REGISTROS DE DISPONIBILIDAD LEIDOS : ' WKS-MASCARA
121000     MOVE WKS-NUM-EQUIPOS TO WKS-MASCARA
121100*    ESTE CONTADOR REFLEJA WKS-NUM-EQUIPOS AL MOMENTO DE TERMINAR
121200*    (O ABORTAR) LA CARGA.
121300     DISPLAY 'EQUIPOS CARGADOS EN LA TABLA        : ' WKS-MASCARA
121400*    EL RESULTADO DE 650-CALCULA-DISPONIBILIDAD-LIGA (WKS-LIGA-
121500*    EQUIPOS-DISP) NO SE IMPRIME EN ESTE BLOQUE NI EN NINGUN
121600*    OTRO; QUEDA CALCULADO EN MEMORIA PARA UN REQUERIMIENTO
121700*    FUTURO DE REPORTE POR EQUIPO (VER REQ-0567).
121800     DISPLAY '------------------------------------------------'.
121900 800-ESTADISTICAS-E. EXIT.
122000*
122100*****************************************************************
122200* CIERRE DE ARCHIVOS
122300*****************************************************************
122400 900-CIERRA-ARCHIVOS SECTION.
122500*SE CIERRAN AMBOS ARCHIVOS SIN REVISAR FS-LGENT/FS-LGRPT:
122600*EL PROGRAMA YA VA DE SALIDA Y UN ERROR DE CIERRE NO CAMBIA
122700*EL RETURN-CODE QUE HAYA QUEDADO FIJADO ANTES.
122800*    SE CIERRAN LOS DOS ARCHIVOS ANTES DEL STOP RUN FINAL.
122900     CLOSE LGENT
123000     CLOSE LGRPT.
123100 900-CIERRA-ARCHIVOS-E. EXIT.
