000100*****************************************************************
000200* COPYBOOK    : LGCTE01                                          *
000300* APLICACION  : LIGAS RECREATIVAS                                *
000400* DESCRIPCION : CONSTANTES DEL PROCESO DE DISPONIBILIDAD:        *
000500*             : LITERAL DEL ENCABEZADO ESPERADO EN LGENT, Y      *
000600*             : NUMERO DE JUGADORES REQUERIDOS POR EQUIPO.       *
000700*****************************************************************
000800 01  WKS-CONSTANTES-LIGA.
000900     05  K-JUGADORES-REQUERIDOS  PIC 9(02) VALUE 4.
001000     05  K-NIVEL-NO              PIC 9(01) VALUE 1.
001100     05  K-NIVEL-MAYBE           PIC 9(01) VALUE 2.
001200     05  K-NIVEL-YES             PIC 9(01) VALUE 3.
001300     05  FILLER                  PIC X(10) VALUE SPACES.
001400*
001500*    ENCABEZADO EXIGIDO EN LA PRIMERA LINEA UTIL DE LGENT. LAS
001600*    LINEAS ANTERIORES A ESTE ENCABEZADO SE IGNORAN (REQ-0112).
001700*
001800 01  WKS-ENCABEZADO-LIGA.
001900     05  WKS-ENC-LITERAL         PIC X(43) VALUE
002000         'Team,Player,Time Zone,Day,From,To,Available'.
002100     05  FILLER                  PIC X(07) VALUE SPACES.
