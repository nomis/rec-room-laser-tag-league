000100*****************************************************************
000200* COPYBOOK    : LGRPT01                                          *
000300* APLICACION  : LIGAS RECREATIVAS                                *
000400* DESCRIPCION : LINEAS DEL LISTADO DE DISPONIBILIDAD (LGRPT).    *
000500*             : VOLCADO JERARQUICO EQUIPO/JUGADOR/PERIODO, SIN   *
000600*             : ENCABEZADOS DE COLUMNA NI TOTALES (REQ-0112).    *
000700*             : ESCRITAS POR LGDISP01, SECCION 700.              *
000800*****************************************************************
000900*
001000*    LAS TRES LINEAS DE ABAJO SE ESCRIBEN A NIVELES DE SANGRIA
001100*    CRECIENTE (0, 2 Y 4 POSICIONES) PARA QUE EL LISTADO SE LEA
001200*    COMO UN ARBOL: UNA LINEA DE EQUIPO, SEGUIDA DE SUS LINEAS
001300*    DE JUGADOR, SEGUIDA A SU VEZ DE LAS LINEAS DE PERIODO DE
001400*    CADA JUGADOR. VER 700-IMPRIME-EQUIPO A 703-IMPRIME-PERIODO.
001500*
001600*    LINEA DE EQUIPO: SOLO EL NOMBRE, SIN SANGRIA.
001700 01  LIN-EQUIPO.
001800     05  LIN-EQ-NOMBRE           PIC X(20).
001900     05  FILLER                  PIC X(80) VALUE SPACES.
002000*
002100*    LINEA DE JUGADOR: NOMBRE CON DOS ESPACIOS DE SANGRIA PARA
002200*    MARCARLO COMO DEPENDIENTE DEL EQUIPO ANTERIOR.
002300 01  LIN-JUGADOR.
002400     05  FILLER                  PIC X(02) VALUE SPACES.
002500     05  LIN-JU-NOMBRE           PIC X(20).
002600     05  FILLER                  PIC X(78) VALUE SPACES.
002700*
002800*    LINEA DE PERIODO: UN PERIODO DE DISPONIBILIDAD YA
002900*    NORMALIZADO, CON CUATRO ESPACIOS DE SANGRIA. LOS CAMPOS
003000*    SE MUEVEN DESDE LA TABLA WKS-TABLA-LIGA (LGTAB01) EN
003100*    703-IMPRIME-PERIODO, UNO POR UNO Y SIN EDICION NUMERICA.
003200 01  LIN-PERIODO.
003300     05  FILLER                  PIC X(04) VALUE SPACES.
003400*    ZONA HORARIA DEL PERIODO (PER-ZONA).
003500     05  LIN-PE-ZONA             PIC X(30).
003600     05  FILLER                  PIC X(01) VALUE SPACES.
003700*    DIA DE LA SEMANA DEL PERIODO (PER-DIA).
003800     05  LIN-PE-DIA              PIC X(03).
003900     05  FILLER                  PIC X(01) VALUE SPACES.
004000*    HORA DESDE, RECOMPUESTA COMO HH:MM EN 703-IMPRIME-PERIODO
004100*    A PARTIR DE PER-HORA-DESDE Y PER-MIN-DESDE.
004200     05  LIN-PE-DESDE            PIC X(05).
004300     05  FILLER                  PIC X(01) VALUE SPACES.
004400*    HORA HASTA, RECOMPUESTA DE LA MISMA FORMA A PARTIR DE
004500*    PER-HORA-HASTA Y PER-MIN-HASTA.
004600     05  LIN-PE-HASTA            PIC X(05).
004700     05  FILLER                  PIC X(01) VALUE SPACES.
004800*    NIVEL DE DISPONIBILIDAD EN TEXTO (NO, MAYBE O YES), TOMADO
004900*    DE LA TABLA DE NIVELES DE LGCTE01 SEGUN PER-NIVEL.
005000     05  LIN-PE-NIVEL            PIC X(05).
005100*    RELLENO HASTA COMPLETAR EL ANCHO DE LINEA DEL LISTADO.
005200     05  FILLER                  PIC X(20) VALUE SPACES.
